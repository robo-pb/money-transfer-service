000100******************************************************************
000200* This program is to implement the batch account-create run for
000300*    the branch ledger system.
000400*
000500* Used File
000600*    - New-Account Request File : NEWACCTS
000700*    - Account Master File (out): ACCTMSTR
000800*
000900* Assigns each incoming request the next sequential account
001000*    number - account numbers are never reused and never
001100*    assigned by the branch clerk, this program is the only
001200*    place a number is ever handed out.
001300******************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 ACCOUNT-CREATE.
001700 AUTHOR.                     K. M. DIETRICH.
001800 INSTALLATION.               FIRST MIDLAND TRUST CO. DATA CENTER.
001900 DATE-WRITTEN.               SEPTEMBER 3, 1986.
002000 DATE-COMPILED.
002100 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
002200******************************************************************
002300* CHANGE LOG
002400*-----------------------------------------------------------------
002500* 1986-09-03 KMD  Original write-up for the ledger conversion,
002600*                 request LEDG-014 - batch create run replaces
002700*                 the manual new-account form.
002800* 1986-09-10 KMD  Added control-totals display (accounts created,
002900*                 opening balance by currency) per Ops request.
003000* 1986-10-02 KMD  Corrected FD record length after NEWACCT.CPY
003100*                 grew for the currency code - ticket LEDG-017.
003200* 1987-03-18 TRV  Added duplicate-account guard before the table
003300*                 store, matching the online system's create
003400*                 logic - ticket LEDG-026.
003500* 1988-06-27 TRV  Table size raised from 999 to 9999 accounts,
003600*                 branch growth outpaced the old limit - ticket
003700*                 LEDG-041.
003800* 1991-01-14 SFH  Currency-totals search corrected to stop at the
003900*                 first unused entry instead of scanning the
004000*                 whole table every time.
004100* 1993-08-05 SFH  Minor - DISPLAY totals now show currency code
004200*                 ahead of the amount, matches the new report
004300*                 format used by the branch offices.
004400* 1996-04-22 DCP  Rerun warning added under UPSI-0 after a shift
004500*                 crew reran a batch without clearing the prior
004600*                 output file - ticket LEDG-077.
004700* 1998-11-30 RGP  Y2K remediation - reviewed all date-bearing
004800*                 fields, WS-RUN-DATE already carries a 4-digit
004900*                 year, no change required. Logged per audit
005000*                 request Y2K-0231.
005100* 1999-02-08 RGP  Y2K remediation - retested the full run against
005200*                 2000-dated control cards, no issues found.
005300* 2001-09-19 LDT  Comment cleanup only, no logic change - ticket
005400*                 LEDG-102.
005500* 2004-05-11 LDT  Added currency-alpha warning display for
005600*                 non-alphabetic currency codes on input - ticket
005700*                 LEDG-118.
005800* 2004-08-19 CWH  Added open-status checks on both files, same
005900*                 fix applied to XFERPOST after the uncatalogued
006000*                 dataset run - ticket AUD-2004-119.  Also
006100*                 restructured 300-BUILD-NEW-ACCOUNT off its IF/
006200*                 ELSE onto a GO TO exit range, per the same
006300*                 structure audit finding covered on ticket
006400*                 AUD-2004-120 that touched TRANSFER-POST and
006500*                 BALANCE-CALC - no change to the create logic
006600*                 itself.
006700******************************************************************
006800 ENVIRONMENT                 DIVISION.
006900*-----------------------------------------------------------------
007000 CONFIGURATION               SECTION.
007100 SOURCE-COMPUTER.            IBM-3090.
007200 OBJECT-COMPUTER.            IBM-3090.
007300*-----------------------------------------------------------------
007400* CURRENCY-ALPHA-CLASS backs the currency sanity check at
007500*    400-STORE-ACCOUNT-ENTRY below.
007600* UPSI-0 backs the rerun warning at 300-CHECK-RERUN-FLAG below,
007700*    same switch convention as TRANSFER-POST.
007800*-----------------------------------------------------------------
007900 SPECIAL-NAMES.
008000     C01                     IS TOP-OF-FORM
008100     CLASS CURRENCY-ALPHA-CLASS  IS "A" THRU "Z"
008200     UPSI-0 ON STATUS        IS ACCT-CREATE-RERUN
008300            OFF STATUS       IS ACCT-CREATE-NORMAL-RUN.
008400*-----------------------------------------------------------------
008500 INPUT-OUTPUT                SECTION.
008600 FILE-CONTROL.
008700     SELECT  NEWACCT-REQUEST-IN
008800             ASSIGN TO NEWACCTS
008900             ORGANIZATION IS LINE SEQUENTIAL
009000             FILE STATUS IS WS-NEWACCT-STATUS.
009100
009200     SELECT  ACCOUNT-MASTER-OUT
009300             ASSIGN TO ACCTMSTR
009400             ORGANIZATION IS LINE SEQUENTIAL
009500             FILE STATUS IS WS-ACCTMSTR-STATUS.
009600
009700******************************************************************
009800 DATA                        DIVISION.
009900*-----------------------------------------------------------------
010000 FILE                        SECTION.
010100*-----------------------------------------------------------------
010200* One new-account request per input line - see NewAcct.cpy for
010300*    the field layout.  This file drives the whole run, the same
010400*    way the transfer-request file drives TRANSFER-POST.
010500*-----------------------------------------------------------------
010600 FD  NEWACCT-REQUEST-IN
010700     LABEL RECORD STANDARD
010800     RECORD CONTAINS 56 CHARACTERS
010900     DATA RECORD IS NEWACCT-REQUEST.
011000     COPY "C:\Copybooks\NewAcct.cpy".
011100
011200*-----------------------------------------------------------------
011300* Newly created accounts, written once at the end of the run in
011400*    account-number order - same AcctRec.cpy layout TRANSFER-POST
011500*    both reads and rewrites, so a run of this program can be
011600*    followed directly by a posting run without any conversion.
011700*-----------------------------------------------------------------
011800 FD  ACCOUNT-MASTER-OUT
011900     LABEL RECORD STANDARD
012000     RECORD CONTAINS 64 CHARACTERS
012100     DATA RECORD IS ACCT-RECORD.
012200     COPY "C:\Copybooks\AcctRec.cpy".
012300
012400*-----------------------------------------------------------------
012500 WORKING-STORAGE             SECTION.
012600*-----------------------------------------------------------------
012700* One two-byte status per file, checked by 300-VERIFY-FILES-
012800*    OPENED right after OPEN and never referenced again.
012900*-----------------------------------------------------------------
013000 01  WS-FILE-STATUSES.
013100     05  WS-NEWACCT-STATUS       PIC X(02).
013200     05  WS-ACCTMSTR-STATUS      PIC X(02).
013300     05  FILLER                  PIC X(04).
013400
013500*-----------------------------------------------------------------
013600* WS-OPEN-ABORT-SW belongs to 300-VERIFY-FILES-OPENED alone.
013700* NEWACCT-EOF-SW drives the one PERFORM UNTIL loop this run makes.
013800* WS-CURR-FOUND-SW belongs to the currency-totals search at
013900*    500-FIND-CURRENCY-TOTAL-ENTRY.
014000*-----------------------------------------------------------------
014100 01  SWITCHES-AND-COUNTERS.
014200     05  WS-OPEN-ABORT-SW        PIC X(01) VALUE "N".
014300     05  NEWACCT-EOF-SW          PIC X(01) VALUE "N".
014400         88  NEWACCT-EOF                    VALUE "Y".
014500     05  WS-CURR-FOUND-SW        PIC X(01) VALUE "N".
014600         88  WS-CURR-FOUND                  VALUE "Y".
014700     05  FILLER                  PIC X(03).
014800
014900 77  WS-NEXT-ACCT-NUMBER         PIC 9(09) COMP VALUE 1.
015000 77  WS-ACCOUNTS-CREATED         PIC 9(07) COMP VALUE 0.
015100 77  WS-DUP-COUNT                PIC 9(05) COMP VALUE 0.
015200*-----------------------------------------------------------------
015300* Both counters below are broken out into their own 01-level
015400*    groups, each with a straight character REDEFINES underneath,
015500*    same reasoning as the dump views in BALANCE-CALC - Ops has
015600*    had to read a COMP field off a raw storage dump before and a
015700*    77-level item does not carry a REDEFINES of its own on this
015800*    compiler.
015900*-----------------------------------------------------------------
016000 01  WS-ASSIGNED-ACCT-GROUP.
016100     05  WS-ASSIGNED-ACCT-NUMBER PIC 9(09) COMP VALUE 0.
016200 01  WS-ASSIGNED-ACCT-DUMP REDEFINES WS-ASSIGNED-ACCT-GROUP
016300                                 PIC X(04).
016400
016500 01  WS-LAST-ACCT-GROUP.
016600     05  WS-LAST-ACCT-NUMBER     PIC 9(09) COMP VALUE 0.
016700 01  WS-LAST-ACCT-DUMP REDEFINES WS-LAST-ACCT-GROUP
016800                                 PIC X(04).
016900
017000*-----------------------------------------------------------------
017100* Run-date, used only on the totals display banner.
017200*-----------------------------------------------------------------
017300 01  WS-RUN-DATE.
017400     05  WS-RUN-DATE-YYYYMMDD    PIC 9(08).
017500 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
017600     05  WS-RUN-YEAR             PIC 9(04).
017700     05  WS-RUN-MONTH            PIC 9(02).
017800     05  WS-RUN-DAY              PIC 9(02).
017900
018000*-----------------------------------------------------------------
018100* Broken out YYYYMMDD instead of MOVE-ing DATE straight into the
018200*    display line, so the totals banner can print MM/DD/YYYY
018300*    without a separate edited field - see 300-DISPLAY-CREATE-
018400*    TOTALS.  Not used for anything else; account records do not
018500*    carry a create date on this system.
018600*-----------------------------------------------------------------
018700*-----------------------------------------------------------------
018800* Account master, held in memory for the length of the run and
018900* written out in account-number order at 300-WRITE-ACCOUNT-MASTER.
019000* Account numbers are assigned 1..N with no gaps, so the account
019100* number doubles as the table subscript - no SEARCH is needed.
019200*-----------------------------------------------------------------
019300 01  WS-ACCT-TABLE-AREA.
019400     05  WS-ACCT-ENTRY OCCURS 9999 TIMES
019500                       INDEXED BY WS-ACCT-IDX.
019600         10  WS-ACCT-USED-SW     PIC X(01) VALUE "N".
019700             88  WS-ACCT-SLOT-USED          VALUE "Y".
019800         10  WS-ACCT-NUMBER      PIC 9(09).
019900         10  WS-ACCT-OWNER       PIC X(40).
020000         10  WS-ACCT-CURRENCY    PIC X(03).
020100         10  WS-ACCT-BALANCE     PIC S9(13)V99 COMP-3.
020200
020300*-----------------------------------------------------------------
020400* Per-currency control totals for the accounts created this run.
020500*-----------------------------------------------------------------
020600 01  WS-CURRENCY-TOTALS-AREA.
020700     05  WS-CURR-TOTAL-COUNT     PIC 9(02) COMP VALUE 0.
020800     05  WS-CURR-TOTAL-ENTRY OCCURS 20 TIMES
020900                             INDEXED BY WS-CURR-IDX.
021000         10  WS-CURR-CODE        PIC X(03).
021100         10  WS-CURR-CREATE-CNT  PIC 9(07) COMP.
021200         10  WS-CURR-CREATE-AMT  PIC S9(13)V99 COMP-3.
021300     05  FILLER                  PIC X(04).
021400
021500******************************************************************
021600 PROCEDURE                   DIVISION.
021700*-----------------------------------------------------------------
021800* Main procedure
021900*-----------------------------------------------------------------
022000 100-ACCOUNT-CREATE.
022100     PERFORM 200-INITIATE-ACCOUNT-CREATE.
022200     PERFORM 200-PROCEED-ACCOUNT-CREATE
022300                             UNTIL NEWACCT-EOF.
022400     PERFORM 200-TERMINATE-ACCOUNT-CREATE.
022500
022600     STOP RUN.
022700
022800******************************************************************
022900* Open the request and master files, zero the counters, warn if
023000* the rerun switch is up, and read the first request record.
023100*-----------------------------------------------------------------
023200 200-INITIATE-ACCOUNT-CREATE.
023300     PERFORM 300-OPEN-ALL-FILES.
023400     PERFORM 300-VERIFY-FILES-OPENED.
023500     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
023600     PERFORM 300-CHECK-RERUN-FLAG.
023700     PERFORM 300-READ-NEWACCT-REQUEST-IN.
023800
023900*-----------------------------------------------------------------
024000* Assign the next account number, store the account, read the
024100* next request record.
024200*-----------------------------------------------------------------
024300 200-PROCEED-ACCOUNT-CREATE.
024400     PERFORM 300-BUILD-NEW-ACCOUNT
024500             THRU 300-BUILD-NEW-ACCOUNT-EXIT.
024600     PERFORM 300-READ-NEWACCT-REQUEST-IN.
024700
024800*-----------------------------------------------------------------
024900* Write the account master, display the run totals, close files.
025000*-----------------------------------------------------------------
025100 200-TERMINATE-ACCOUNT-CREATE.
025200     PERFORM 300-WRITE-ACCOUNT-MASTER.
025300     PERFORM 300-DISPLAY-CREATE-TOTALS.
025400     PERFORM 300-CLOSE-ALL-FILES.
025500
025600******************************************************************
025700* NEWACCT-REQUEST-IN is read once per iteration of the main loop;
025800*    ACCOUNT-MASTER-OUT is only opened here and is not written to
025900*    until 300-WRITE-ACCOUNT-MASTER at end of run - see the banner
026000*    remarks up top on why the table is built entirely in memory
026100*    before a single master record goes out.
026200*-----------------------------------------------------------------
026300 300-OPEN-ALL-FILES.
026400     OPEN    INPUT   NEWACCT-REQUEST-IN
026500             OUTPUT  ACCOUNT-MASTER-OUT.
026600
026700*-----------------------------------------------------------------
026800* 2004-08-19 CWH  Added, matching the same fix in XFERPOST - a bad
026900*                 status on either file now stops the run before
027000*                 the first request record is read.
027100 300-VERIFY-FILES-OPENED.
027200     IF WS-NEWACCT-STATUS NOT = "00"
027300         DISPLAY "ERROR: NEWACCTS OPEN FAILED, STATUS "
027400                 WS-NEWACCT-STATUS
027500         MOVE "Y" TO WS-OPEN-ABORT-SW
027600     END-IF.
027700     IF WS-ACCTMSTR-STATUS NOT = "00"
027800         DISPLAY "ERROR: ACCTMSTR OPEN FAILED, STATUS "
027900                 WS-ACCTMSTR-STATUS
028000         MOVE "Y" TO WS-OPEN-ABORT-SW
028100     END-IF.
028200     IF WS-OPEN-ABORT-SW = "Y"
028300         DISPLAY "ACCOUNT-CREATE ABENDING - ONE OR MORE FILES "
028400                 "DID NOT OPEN"
028500         STOP RUN
028600     END-IF.
028700
028800*-----------------------------------------------------------------
028900* WS-NEXT-ACCT-NUMBER always starts the run at 1 - account numbers
029000*    are not carried forward from a prior run's high-water mark,
029100*    since ACCOUNT-MASTER-OUT is rebuilt from scratch every time
029200*    this program runs (see the rerun warning in 300-CHECK-RERUN-
029300*    FLAG immediately below).
029400*-----------------------------------------------------------------
029500 300-INITIALIZE-SWITCHES-AND-COUNTERS.
029600     INITIALIZE SWITCHES-AND-COUNTERS
029700                WS-ACCT-TABLE-AREA
029800                WS-CURRENCY-TOTALS-AREA.
029900     MOVE 1     TO WS-NEXT-ACCT-NUMBER.
030000     MOVE 0     TO WS-ACCOUNTS-CREATED WS-DUP-COUNT.
030100     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.
030200
030300*-----------------------------------------------------------------
030400* Ops sometimes reran the create step without clearing the prior
030500* ACCTMSTR output - this only warns, it does not stop the run.
030600*-----------------------------------------------------------------
030700 300-CHECK-RERUN-FLAG.
030800     IF ACCT-CREATE-RERUN
030900         DISPLAY "WARNING - RERUN SWITCH UP - VERIFY PRIOR "
031000                 "ACCOUNT MASTER OUTPUT WAS CLEARED"
031100     END-IF.
031200
031300*-----------------------------------------------------------------
031400* Called once at start-up to prime the loop and once at the bottom
031500*    of every pass through 200-PROCEED-ACCOUNT-CREATE - the usual
031600*    read-ahead shape for a PERFORM UNTIL end-of-file loop in this
031700*    shop's programs.
031800*-----------------------------------------------------------------
031900 300-READ-NEWACCT-REQUEST-IN.
032000     READ NEWACCT-REQUEST-IN
032100             AT END      MOVE "Y"    TO NEWACCT-EOF-SW.
032200
032300*-----------------------------------------------------------------
032400* 2004-08-19 CWH  Restructured off the IF/ELSE onto a GO TO exit
032500*                 range, same house standard applied to TRANSFER-
032600*                 POST's validation paragraph on the same ticket -
032700*                 AUD-2004-120.  A duplicate account is a dead end
032800*                 for this request, so it reads better as an early
032900*                 GO TO than as the ELSE branch of a growing IF.
033000*-----------------------------------------------------------------
033100 300-BUILD-NEW-ACCOUNT.
033200     PERFORM 400-ASSIGN-ACCOUNT-NUMBER.
033300     IF WS-ACCT-SLOT-USED (WS-ACCT-IDX)
033400         GO TO 400-REJECT-DUPLICATE-ACCOUNT
033500     END-IF.
033600     PERFORM 400-STORE-ACCOUNT-ENTRY.
033700     PERFORM 400-ACCUM-CREATE-TOTALS.
033800     GO TO 300-BUILD-NEW-ACCOUNT-EXIT.
033900
034000*-----------------------------------------------------------------
034100* Write the master in account-number order, one record per slot
034200* that was actually used.
034300*-----------------------------------------------------------------
034400 300-WRITE-ACCOUNT-MASTER.
034500     PERFORM 400-WRITE-ONE-ACCOUNT-RECORD
034600             VARYING WS-ACCT-IDX FROM 1 BY 1
034700             UNTIL WS-ACCT-IDX > WS-LAST-ACCT-NUMBER.
034800
034900*-----------------------------------------------------------------
035000 300-DISPLAY-CREATE-TOTALS.
035100     DISPLAY "ACCOUNT-CREATE RUN TOTALS FOR " WS-RUN-YEAR "-"
035200             WS-RUN-MONTH "-" WS-RUN-DAY.
035300     DISPLAY "  ACCOUNTS CREATED....... " WS-ACCOUNTS-CREATED.
035400     DISPLAY "  DUPLICATE REQUESTS..... " WS-DUP-COUNT.
035500     PERFORM 400-DISPLAY-ONE-CURRENCY-TOTAL
035600             VARYING WS-CURR-IDX FROM 1 BY 1
035700             UNTIL WS-CURR-IDX > WS-CURR-TOTAL-COUNT.
035800
035900*-----------------------------------------------------------------
036000 300-CLOSE-ALL-FILES.
036100     CLOSE   NEWACCT-REQUEST-IN
036200             ACCOUNT-MASTER-OUT.
036300
036400******************************************************************
036500* Reserve the next sequential account number for this request.
036600* Counter is scoped to this run only - it is never read back
036700* from a prior run's master.
036800*-----------------------------------------------------------------
036900 400-ASSIGN-ACCOUNT-NUMBER.
037000     SET  WS-ACCT-IDX             TO WS-NEXT-ACCT-NUMBER.
037100     MOVE WS-NEXT-ACCT-NUMBER     TO WS-ASSIGNED-ACCT-NUMBER.
037200     MOVE WS-NEXT-ACCT-NUMBER     TO WS-LAST-ACCT-NUMBER.
037300     ADD  1                       TO WS-NEXT-ACCT-NUMBER.
037400
037500*-----------------------------------------------------------------
037600* This branch is unreachable in practice - a freshly assigned
037700* sequential number can never already be in the table - but the
037800* check is kept because it is part of the observable contract of
037900* the system being replaced.
038000*
038100* Landing spot for the GO TO in 300-BUILD-NEW-ACCOUNT above - a
038200*    duplicate is counted and logged but the run is not stopped,
038300*    the request is simply skipped and the next one read.
038400*-----------------------------------------------------------------
038500 400-REJECT-DUPLICATE-ACCOUNT.
038600     ADD  1 TO WS-DUP-COUNT.
038700     DISPLAY "ACCOUNT ALREADY EXISTS - REQUEST SKIPPED - ACCT "
038800             WS-ASSIGNED-ACCT-NUMBER.
038900*
039000 300-BUILD-NEW-ACCOUNT-EXIT.
039100     EXIT.
039200
039300*-----------------------------------------------------------------
039400* Copies the request straight into the table slot indexed by the
039500*    account number just assigned - CURRENCY-ALPHA-CLASS is the
039600*    same 88-level class test XFERPOST uses on ACCT-CURRENCY, kept
039700*    here as a warning only since a request that fails it still
039800*    gets an account, same as the original desk procedure allowed.
039900*-----------------------------------------------------------------
040000 400-STORE-ACCOUNT-ENTRY.
040100     SET  WS-ACCT-SLOT-USED (WS-ACCT-IDX) TO TRUE.
040200     MOVE WS-ASSIGNED-ACCT-NUMBER TO WS-ACCT-NUMBER   (WS-ACCT-IDX).
040300     MOVE NEWACCT-OWNER           TO WS-ACCT-OWNER    (WS-ACCT-IDX).
040400     MOVE NEWACCT-CURRENCY        TO WS-ACCT-CURRENCY (WS-ACCT-IDX).
040500     MOVE NEWACCT-OPENING-BAL     TO WS-ACCT-BALANCE  (WS-ACCT-IDX).
040600     IF NEWACCT-CURRENCY NOT CURRENCY-ALPHA-CLASS
040700         DISPLAY "WARNING - NON-ALPHABETIC CURRENCY CODE "
040800                 "ON REQUEST FOR ACCT " WS-ASSIGNED-ACCT-NUMBER
040900     END-IF.
041000
041100*-----------------------------------------------------------------
041200* Rolled into the run totals only for a request that made it past
041300*    400-STORE-ACCOUNT-ENTRY - a duplicate never reaches here, it is
041400*    counted separately in WS-DUP-COUNT by 400-REJECT-DUPLICATE-
041500*    ACCOUNT instead.
041600*-----------------------------------------------------------------
041700 400-ACCUM-CREATE-TOTALS.
041800     ADD  1 TO WS-ACCOUNTS-CREATED.
041900     PERFORM 500-FIND-CURRENCY-TOTAL-ENTRY.
042000     ADD  1               TO WS-CURR-CREATE-CNT (WS-CURR-IDX).
042100     ADD  NEWACCT-OPENING-BAL
042200                          TO WS-CURR-CREATE-AMT (WS-CURR-IDX).
042300
042400*-----------------------------------------------------------------
042500* PERFORMed once per subscript from 1 through the last account
042600*    number assigned - the IF guards against a gap, though on this
042700*    system there is never one, since numbers are assigned in
042800*    strict sequence with no way to skip a slot.
042900*-----------------------------------------------------------------
043000 400-WRITE-ONE-ACCOUNT-RECORD.
043100     IF WS-ACCT-SLOT-USED (WS-ACCT-IDX)
043200         INITIALIZE ACCT-RECORD
043300         MOVE WS-ACCT-NUMBER   (WS-ACCT-IDX) TO ACCT-NUMBER
043400         MOVE WS-ACCT-OWNER    (WS-ACCT-IDX) TO ACCT-OWNER
043500         MOVE WS-ACCT-CURRENCY (WS-ACCT-IDX) TO ACCT-CURRENCY
043600         MOVE WS-ACCT-BALANCE  (WS-ACCT-IDX) TO ACCT-BALANCE
043700         WRITE ACCT-RECORD
043800     END-IF.
043900
044000*-----------------------------------------------------------------
044100* One DISPLAY line per currency slot built up over the run by
044200*    500-ADD-CURRENCY-TOTAL-SLOT - same report shape as XFERPOST's
044300*    posting totals, but this run has no rejects to break out
044400*    since a duplicate account never adds a currency slot in the
044500*    first place.
044600*-----------------------------------------------------------------
044700 400-DISPLAY-ONE-CURRENCY-TOTAL.
044800     DISPLAY "  OPENING BALANCE " WS-CURR-CODE (WS-CURR-IDX)
044900             " = " WS-CURR-CREATE-AMT (WS-CURR-IDX)
045000             " ON " WS-CURR-CREATE-CNT (WS-CURR-IDX)
045100             " ACCOUNTS".
045200
045300******************************************************************
045400* Locate this request's currency in the totals table, adding a
045500* new slot the first time a currency is seen this run.
045600*-----------------------------------------------------------------
045700 500-FIND-CURRENCY-TOTAL-ENTRY.
045800     MOVE "N" TO WS-CURR-FOUND-SW.
045900     PERFORM 500-SEARCH-ONE-CURRENCY-SLOT
046000             VARYING WS-CURR-IDX FROM 1 BY 1
046100             UNTIL WS-CURR-IDX > WS-CURR-TOTAL-COUNT
046200                OR WS-CURR-FOUND.
046300     IF NOT WS-CURR-FOUND
046400         PERFORM 500-ADD-CURRENCY-TOTAL-SLOT
046500     END-IF.
046600
046700*-----------------------------------------------------------------
046800* One iteration of the VARYING loop in 500-FIND-CURRENCY-TOTAL-
046900*    ENTRY above - broken out to its own paragraph rather than left
047000*    inline so the PERFORM ... VARYING reads the same as the other
047100*    table-search loops in this shop's programs.
047200*-----------------------------------------------------------------
047300 500-SEARCH-ONE-CURRENCY-SLOT.
047400     IF WS-CURR-CODE (WS-CURR-IDX) = NEWACCT-CURRENCY
047500         SET WS-CURR-FOUND TO TRUE
047600     END-IF.
047700
047800*-----------------------------------------------------------------
047900* First sighting of a currency this run - WS-CURR-TOTAL-COUNT
048000*    caps out at 20 slots; this shop's currency list has never come
048100*    close to that in practice, so there is no overflow check.
048200*-----------------------------------------------------------------
048300 500-ADD-CURRENCY-TOTAL-SLOT.
048400     ADD  1 TO WS-CURR-TOTAL-COUNT.
048500     SET  WS-CURR-IDX TO WS-CURR-TOTAL-COUNT.
048600     MOVE NEWACCT-CURRENCY TO WS-CURR-CODE (WS-CURR-IDX).
048700     MOVE 0 TO WS-CURR-CREATE-CNT (WS-CURR-IDX).
048800     MOVE 0 TO WS-CURR-CREATE-AMT (WS-CURR-IDX).
