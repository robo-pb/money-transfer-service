000100******************************************************************
000200* NEWACCT.CPY
000300* Account-create-request input record layout - one record per new
000400* account requested of a given ACCOUNT-CREATE run.  Account
000500* numbers are NOT carried on this record; ACCOUNT-CREATE assigns
000600* the next sequential number as each record is read.
000700*-----------------------------------------------------------------
000800* 1986-09-03 KMD  Written new for LEDG-014.
000900* 1986-09-09 KMD  Added NEWACCT-OWNER-PREFIX redefinition, Ops
001000*                 wanted a short name for the create-totals
001100*                 DISPLAY without truncating mid-field - ticket
001200*                 LEDG-016.
001300* 1998-11-30 RGP  Y2K remediation review - no date fields in this
001400*                 record, no change required. Logged per audit
001500*                 request Y2K-0231.
001600******************************************************************
001700 01  NEWACCT-REQUEST.
001800     05  NEWACCT-OWNER           PIC X(40).
001900     05  NEWACCT-CURRENCY        PIC X(03).
002000     05  NEWACCT-OPENING-BAL     PIC S9(13)V99 COMP-3.
002100     05  FILLER                  PIC X(05).
002200
002300*-----------------------------------------------------------------
002400 01  NEWACCT-REQUEST-NAME-VIEW REDEFINES NEWACCT-REQUEST.
002500     05  NEWACCT-OWNER-PREFIX    PIC X(20).
002600     05  FILLER                  PIC X(36).
