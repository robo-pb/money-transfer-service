000100******************************************************************
000200* TXNREC.CPY
000300* Transaction / journal record layout.  One record is appended to
000400* TRANSACTION-JOURNAL-OUT per transfer successfully posted by
000500* TRANSFER-POST.  Append-only - this copybook is never used as a
000600* REWRITE target.
000700*-----------------------------------------------------------------
000800* 1986-09-15 KMD  Written new for LEDG-014 - no journal existed
000900*                 under the old inventory system.
001000* 1986-10-01 KMD  Split TXN-CREATED into the date-view redefinition
001100*                 below after Audit asked for postings breakable
001200*                 by date without an UNSTRING - ticket LEDG-021.
001300* 1998-11-30 RGP  Y2K remediation review - TXN-CREATED-YYYY is
001400*                 already 4-digit, no change required. Logged per
001500*                 audit request Y2K-0231.
001600******************************************************************
001700 01  TXN-RECORD.
001800     05  TXN-ID                  PIC X(36).
001900     05  TXN-CREATED             PIC X(26).
002000     05  TXN-FROM-ACCT           PIC 9(09).
002100     05  TXN-TO-ACCT             PIC 9(09).
002200     05  TXN-CURRENCY            PIC X(03).
002300     05  TXN-AMOUNT              PIC S9(13)V99 COMP-3.
002400     05  FILLER                  PIC X(05).
002500
002600*-----------------------------------------------------------------
002700* Date-only view of TXN-CREATED, ISO-8601 form
002800* YYYY-MM-DDTHH:MM:SS.NNNNNN, laid open here so a report program
002900* can pull TXN-CREATED-YYYY/MM/DD without unstringing the whole
003000* timestamp.
003100*-----------------------------------------------------------------
003200 01  TXN-RECORD-DATE-VIEW REDEFINES TXN-RECORD.
003300     05  FILLER                  PIC X(36).
003400     05  TXN-CREATED-YYYY        PIC 9(04).
003500     05  FILLER                  PIC X(01).
003600     05  TXN-CREATED-MM          PIC 9(02).
003700     05  FILLER                  PIC X(01).
003800     05  TXN-CREATED-DD          PIC 9(02).
003900     05  FILLER                  PIC X(16).
004000     05  FILLER                  PIC X(34).
