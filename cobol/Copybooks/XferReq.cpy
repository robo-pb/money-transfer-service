000100******************************************************************
000200* XFERREQ.CPY
000300* Transfer-request input record layout - one record per requested
000400* transfer, read by TRANSFER-POST in the order presented, no sort
000500* key.
000600*-----------------------------------------------------------------
000700* 1986-09-15 KMD  Written new for LEDG-014.
000800* 1986-11-06 KMD  Added REQ-ACCT-PAIR redefinition so the
000900*                 same-account check in 300-VALIDATE-TRANSFER can
001000*                 move both account numbers in one group move -
001100*                 ticket LEDG-030.
001200* 1998-11-30 RGP  Y2K remediation review - no date fields in this
001300*                 record, no change required. Logged per audit
001400*                 request Y2K-0231.
001500******************************************************************
001600 01  XFER-REQUEST.
001700     05  REQ-FROM-ACCT           PIC 9(09).
001800     05  REQ-TO-ACCT             PIC 9(09).
001900     05  REQ-CURRENCY            PIC X(03).
002000     05  REQ-AMOUNT              PIC S9(13)V99 COMP-3.
002100     05  FILLER                  PIC X(03).
002200
002300*-----------------------------------------------------------------
002400* Paired-account view used only for the same-account compare.
002500*-----------------------------------------------------------------
002600 01  XFER-REQUEST-ACCT-VIEW REDEFINES XFER-REQUEST.
002700     05  REQ-ACCT-PAIR.
002800         10  REQ-FROM-ACCT-R     PIC 9(09).
002900         10  REQ-TO-ACCT-R       PIC 9(09).
003000     05  FILLER                  PIC X(14).
