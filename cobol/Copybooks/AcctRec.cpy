000100******************************************************************
000200* ACCTREC.CPY
000300* Account master record layout - one occurrence per account
000400* opened through ACCOUNT-CREATE.  Shared by ACCOUNT-CREATE (writes
000500* the master at end of run) and TRANSFER-POST (loads the master
000600* into WS-ACCT-TABLE at start of run, rewrites it at end of run).
000700*-----------------------------------------------------------------
000800* 1984-06-12 AWM  Laid out for the parts-inventory master - the
000900*                 layout this copybook replaced.
001000* 1986-09-03 KMD  Rebuilt end to end for the branch-ledger
001100*                 conversion, request LEDG-014 - account, owner,
001200*                 currency, balance layout replaces the old
001300*                 part-number/quantity/price layout.
001400* 1986-09-22 KMD  Added ACCT-NUM-DIGITS numeric-view redefinition
001500*                 so callers can range-check the account number
001600*                 without unstringing the packed area.
001700* 1998-11-30 RGP  Y2K remediation review - ACCT-NUMBER is already
001800*                 numeric, no 2-digit year fields in this record,
001900*                 no change required. Logged per audit request
002000*                 Y2K-0231.
002100* 2003-05-14 LDT  Widened ACCT-OWNER commentary only, field size
002200*                 unchanged - ticket LEDG-058 follow-up note.
002300******************************************************************
002400 01  ACCT-RECORD.
002500     05  ACCT-NUMBER             PIC 9(09).
002600     05  ACCT-OWNER              PIC X(40).
002700     05  ACCT-CURRENCY           PIC X(03).
002800         88  ACCT-CURR-USD                VALUE "USD".
002900         88  ACCT-CURR-EUR                VALUE "EUR".
003000         88  ACCT-CURR-GBP                VALUE "GBP".
003100     05  ACCT-BALANCE            PIC S9(13)V99 COMP-3.
003200     05  FILLER                  PIC X(04).
003300
003400*-----------------------------------------------------------------
003500* Numeric-only view of the record, used by the table-load loop in
003600* TRANSFER-POST to range-check ACCT-NUMBER before it is used as a
003700* subscript into WS-ACCT-TABLE.
003800*-----------------------------------------------------------------
003900 01  ACCT-RECORD-NUM-VIEW REDEFINES ACCT-RECORD.
004000     05  ACCT-NUM-DIGITS         PIC 9(09).
004100     05  FILLER                  PIC X(55).
