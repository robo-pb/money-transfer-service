000100******************************************************************
000200* This program is to implement the batch transfer-posting run for
000300*    the branch ledger system.
000400*
000500* Used File
000600*    - Transfer-Request File (in) : XFERTRAN
000700*    - Account Master File  (in) : ACCTIN
000800*    - Account Master File (out) : ACCTOUT
000900*    - Transaction Journal (out) : TXNJRNL
001000*    - Rejects Report      (out) : REJECTS
001100*
001200* CALLs
001300*    - BALANCE-CALC (see BALANCECALC) - posts one debit or one
001400*      credit leg against a copy of an account's balance, used
001500*      both to validate a transfer and to actually apply it.
001600*
001700******************************************************************
001800 IDENTIFICATION              DIVISION.
001900*-----------------------------------------------------------------
002000 PROGRAM-ID.                 TRANSFER-POST.
002100 AUTHOR.                     K. M. DIETRICH.
002200 INSTALLATION.               FIRST MIDLAND TRUST CO. DATA CENTER.
002300 DATE-WRITTEN.               SEPTEMBER 15, 1986.
002400 DATE-COMPILED.
002500 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
002600******************************************************************
002700* CHANGE LOG
002800*-----------------------------------------------------------------
002900* 1986-09-15 KMD  Original write-up for the ledger conversion,
003000*                 request LEDG-014 - replaces the old balance-line
003100*                 match-merge update with a transfer engine.
003200* 1986-10-13 KMD  Added rejects report and control totals per
003300*                 Audit request - prior test run posted a
003400*                 negative-amount request with no trace left
003500*                 behind - ticket LEDG-024.
003600* 1987-03-18 TRV  Same-account and currency-mismatch checks added
003700*                 ahead of the funds check, matching the online
003800*                 system's validation order - ticket LEDG-026.
003900* 1988-06-27 TRV  Master table size raised from 999 to 9999
004000*                 accounts, branch growth outpaced the old limit -
004100*                 ticket LEDG-041.
004200* 1990-05-02 TRV  Debit and credit legs are now trial-posted
004300*                 through BALANCE-CALC before either is applied,
004400*                 after Ops found a run that had debited a source
004500*                 account and then abended before the matching
004600*                 credit - ticket LEDG-047.  Both legs or neither,
004700*                 no exceptions.
004800* 1991-01-14 SFH  Currency-totals search corrected to stop at the
004900*                 first unused entry instead of scanning the
005000*                 whole table every time.
005100* 1993-08-05 SFH  Minor - DISPLAY totals now show currency code
005200*                 ahead of the amount, matches the new report
005300*                 format used by the branch offices.
005400* 1996-04-22 DCP  Rerun warning added under UPSI-0 after a shift
005500*                 crew reran a batch without clearing the prior
005600*                 journal and master output - ticket LEDG-077.
005700* 1998-11-30 RGP  Y2K remediation - TXN-CREATED-YYYY already
005800*                 carries a 4-digit year, WS-RUN-DATE already
005900*                 carries a 4-digit year, no change required.
006000*                 Logged per audit request Y2K-0231.
006100* 1999-02-08 RGP  Y2K remediation - retested the full run against
006200*                 2000-dated control cards, no issues found.
006300* 2001-09-19 LDT  Comment cleanup only, no logic change - ticket
006400*                 LEDG-102.
006500* 2004-05-11 LDT  Added currency-alpha warning display for
006600*                 non-alphabetic currency codes carried on the
006700*                 account master - ticket LEDG-118.
006800* 2004-08-19 CWH  Console run totals now break the reject count
006900*                 down by reason code, same five reasons the
007000*                 rejects report already totals - ticket
007100*                 AUD-2004-118.
007200******************************************************************
007300 ENVIRONMENT                 DIVISION.
007400*-----------------------------------------------------------------
007500 CONFIGURATION               SECTION.
007600 SOURCE-COMPUTER.            IBM-3090.
007700 OBJECT-COMPUTER.            IBM-3090.
007800*-----------------------------------------------------------------
007900* C01/TOP-OF-FORM is not used by this program - carried only
008000*    because every printer-writing program in this shop declares
008100*    it, in case the rejects report is ever moved onto skip-to-
008200*    channel-1 stock.
008300* CURRENCY-ALPHA-CLASS backs the master-load sanity check at
008400*    400-STORE-MASTER-ENTRY below.
008500* UPSI-0 backs the rerun warning at 300-CHECK-RERUN-FLAG below -
008600*    Ops sets switch 0 up on the JCL EXEC card before a rerun.
008700*-----------------------------------------------------------------
008800 SPECIAL-NAMES.
008900     C01                     IS TOP-OF-FORM
009000     CLASS CURRENCY-ALPHA-CLASS  IS "A" THRU "Z"
009100     UPSI-0 ON STATUS        IS XFER-POST-RERUN
009200            OFF STATUS       IS XFER-POST-NORMAL-RUN.
009300*-----------------------------------------------------------------
009400 INPUT-OUTPUT                SECTION.
009500 FILE-CONTROL.
009600     SELECT  TRANSFER-REQUEST-IN
009700             ASSIGN TO XFERTRAN
009800             ORGANIZATION IS LINE SEQUENTIAL
009900             FILE STATUS IS WS-XFER-STATUS.
010000
010100     SELECT  ACCOUNT-MASTER-IN
010200             ASSIGN TO ACCTIN
010300             ORGANIZATION IS LINE SEQUENTIAL
010400             FILE STATUS IS WS-ACCTIN-STATUS.
010500
010600     SELECT  ACCOUNT-MASTER-OUT
010700             ASSIGN TO ACCTOUT
010800             ORGANIZATION IS LINE SEQUENTIAL
010900             FILE STATUS IS WS-ACCTOUT-STATUS.
011000
011100     SELECT  TRANSACTION-JOURNAL-OUT
011200             ASSIGN TO TXNJRNL
011300             ORGANIZATION IS LINE SEQUENTIAL
011400             FILE STATUS IS WS-JOURNAL-STATUS.
011500
011600     SELECT  REJECTS-REPORT-OUT
011700             ASSIGN TO REJECTS
011800             ORGANIZATION IS LINE SEQUENTIAL
011900             FILE STATUS IS WS-REJECT-STATUS.
012000
012100******************************************************************
012200 DATA                        DIVISION.
012300*-----------------------------------------------------------------
012400 FILE                        SECTION.
012500*-----------------------------------------------------------------
012600* One transfer request per input line - see XferReq.cpy for the
012700*    field layout.  This file drives the whole run; every other
012800*    file open in this program exists to support posting or
012900*    rejecting the records read from here.
013000*-----------------------------------------------------------------
013100 FD  TRANSFER-REQUEST-IN
013200     LABEL RECORD STANDARD
013300     RECORD CONTAINS 32 CHARACTERS
013400     DATA RECORD IS XFER-REQUEST.
013500     COPY "C:\Copybooks\XferReq.cpy".
013600
013700*-----------------------------------------------------------------
013800* Opening balance for every account this run can touch - read
013900*    once, in full, at 300-LOAD-ACCOUNT-MASTER, before the first
014000*    transfer request is looked at.
014100*-----------------------------------------------------------------
014200 FD  ACCOUNT-MASTER-IN
014300     LABEL RECORD STANDARD
014400     RECORD CONTAINS 64 CHARACTERS
014500     DATA RECORD IS ACCT-RECORD.
014600     COPY "C:\Copybooks\AcctRec.cpy".
014700
014800*-----------------------------------------------------------------
014900* New-master output record - same shape as ACCT-RECORD above, held
015000* under its own NEWM- names so both FDs can be open in the same
015100* run without a duplicate-record-name conflict.
015200*-----------------------------------------------------------------
015300 FD  ACCOUNT-MASTER-OUT
015400     LABEL RECORD STANDARD
015500     RECORD CONTAINS 64 CHARACTERS
015600     DATA RECORD IS NEWM-RECORD.
015700     COPY "C:\Copybooks\AcctRec.cpy"
015800          REPLACING LEADING ==ACCT-== BY ==NEWM-==.
015900
016000*-----------------------------------------------------------------
016100* One journal record per posted transfer - see TxnRec.cpy for the
016200*    field layout, including the generated transaction id and the
016300*    ISO-style created timestamp built at 400-BUILD-TRANSACTION-
016400*    RECORD below.
016500*-----------------------------------------------------------------
016600 FD  TRANSACTION-JOURNAL-OUT
016700     LABEL RECORD STANDARD
016800     RECORD CONTAINS 96 CHARACTERS
016900     DATA RECORD IS TXN-RECORD.
017000     COPY "C:\Copybooks\TxnRec.cpy".
017100
017200*-----------------------------------------------------------------
017300* Rejects report record - a plain PIC X(62) print line rather than
017400*    a copybook, since every line this file writes (title, header,
017500*    detail, total) is a distinct fixed layout defined below under
017600*    WORKING-STORAGE and moved into REJECTS-OUT before the WRITE.
017700*-----------------------------------------------------------------
017800 FD  REJECTS-REPORT-OUT
017900     LABEL RECORD STANDARD
018000     RECORD CONTAINS 62 CHARACTERS
018100     DATA RECORD IS REJECTS-OUT.
018200 01  REJECTS-OUT                 PIC X(62).
018300
018400*-----------------------------------------------------------------
018500 WORKING-STORAGE             SECTION.
018600*-----------------------------------------------------------------
018700* One two-byte status per file, checked by 300-VERIFY-FILES-
018800*    OPENED right after the OPEN and never referenced again after
018900*    that - none of these five files are re-opened mid-run.
019000*-----------------------------------------------------------------
019100 01  WS-FILE-STATUSES.
019200     05  WS-XFER-STATUS          PIC X(02).
019300     05  WS-ACCTIN-STATUS        PIC X(02).
019400     05  WS-ACCTOUT-STATUS       PIC X(02).
019500     05  WS-JOURNAL-STATUS       PIC X(02).
019600     05  WS-REJECT-STATUS        PIC X(02).
019700     05  FILLER                  PIC X(02).
019800
019900*-----------------------------------------------------------------
020000* WS-OPEN-ABORT-SW is set by 300-VERIFY-FILES-OPENED alone.
020100* XFER-EOF-SW and ACCTIN-EOF-SW each drive one PERFORM UNTIL loop.
020200* WS-CURR-FOUND-SW belongs to the currency-totals search at
020300*    500-FIND-CURRENCY-POST-TOTAL-ENTRY.
020400* WS-REASON-CODE carries the one reason 300-VALIDATE-TRANSFER set,
020500*    or SPACES when the transfer passed every check - the report
020600*    and the console totals both read the same field.
020700*-----------------------------------------------------------------
020800 01  SWITCHES-AND-COUNTERS.
020900     05  WS-OPEN-ABORT-SW        PIC X(01) VALUE "N".
021000     05  XFER-EOF-SW             PIC X(01) VALUE "N".
021100         88  XFER-EOF                       VALUE "Y".
021200     05  ACCTIN-EOF-SW           PIC X(01) VALUE "N".
021300         88  ACCTIN-EOF                     VALUE "Y".
021400     05  WS-CURR-FOUND-SW        PIC X(01) VALUE "N".
021500         88  WS-CURR-FOUND                  VALUE "Y".
021600     05  WS-REASON-CODE          PIC X(20) VALUE SPACES.
021700         88  WS-PASSED                      VALUE SPACES.
021800         88  WS-RSN-ACCT-NOT-FOUND
021900                                       VALUE "ACCOUNT-NOT-FOUND".
022000         88  WS-RSN-SAME-ACCOUNT
022100                                       VALUE "SAME-ACCOUNT".
022200         88  WS-RSN-CURR-MISMATCH
022300                                       VALUE "CURRENCY-MISMATCH".
022400         88  WS-RSN-INSUFF-FUNDS
022500                                       VALUE "INSUFFICIENT-FUNDS".
022600         88  WS-RSN-INVALID-AMT
022700                                       VALUE "INVALID-AMOUNT".
022800     05  FILLER                  PIC X(04).
022900
023000*-----------------------------------------------------------------
023100* WS-MAX-ACCOUNTS bounds the account table below and every range
023200*    check against an account number in this program.
023300* WS-LAST-ACCT-NUMBER is set once, at master-load time, and read
023400*    once, by the master-rewrite VARYING loop.
023500* WS-POST-SEQ-NO is reset to zero every run and only ever climbs -
023600*    it is one leg of the generated transaction id, see
023700*    400-BUILD-TRANSACTION-RECORD below.
023800*-----------------------------------------------------------------
023900 77  WS-MAX-ACCOUNTS             PIC 9(04) COMP VALUE 9999.
024000 77  WS-LAST-ACCT-NUMBER         PIC 9(09) COMP VALUE 0.
024100 77  WS-TRANSFERS-POSTED         PIC 9(07) COMP VALUE 0.
024200 77  WS-TRANSFERS-REJECTED       PIC 9(07) COMP VALUE 0.
024300 77  WS-POST-SEQ-NO              PIC 9(04) COMP VALUE 0.
024400
024500*-----------------------------------------------------------------
024600* Run-date and run-time, used on the run-totals banner and to
024700* build TXN-CREATED / TXN-ID on each posted transfer.
024800*
024900* Accepted once at 300-INITIALIZE-SWITCHES-AND-COUNTERS and never
025000*    read from the system clock again for the rest of the run -
025100*    the four-digit WS-RUN-YEAR carried by the REDEFINES below
025200*    already came out of the Y2K remediation clean, see the
025300*    1998-11-30 change-log entry above.
025400*-----------------------------------------------------------------
025500 01  WS-RUN-DATE.
025600     05  WS-RUN-DATE-YYYYMMDD    PIC 9(08).
025700 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
025800     05  WS-RUN-YEAR             PIC 9(04).
025900     05  WS-RUN-MONTH            PIC 9(02).
026000     05  WS-RUN-DAY              PIC 9(02).
026100
026200 01  WS-RUN-TIME.
026300     05  WS-RUN-TIME-HHMMSSCC    PIC 9(08).
026400 01  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
026500     05  WS-RUN-HOUR             PIC 9(02).
026600     05  WS-RUN-MINUTE           PIC 9(02).
026700     05  WS-RUN-SECOND           PIC 9(02).
026800     05  WS-RUN-CENTISECOND      PIC 9(02).
026900
027000*-----------------------------------------------------------------
027100* Account master, loaded into memory at 300-LOAD-ACCOUNT-MASTER
027200* and rewritten at 300-WRITE-ACCOUNT-MASTER.  Account numbers are
027300* dense and start at 1, so the account number is used directly as
027400* the table subscript - no SEARCH is needed for the master.
027500*-----------------------------------------------------------------
027600*-----------------------------------------------------------------
027700* WS-ACCT-USED-SW/88 tells 400-WRITE-ONE-NEW-MASTER-RECORD and
027800*    300-VALIDATE-TRANSFER whether a slot is a real loaded account
027900*    or an unused table entry sitting at its VALUE clause default.
028000* WS-ACCT-BALANCE is the one field this whole program exists to
028100*    protect - every debit and credit leg is trial-posted through
028200*    BalanceCalc before this field is ever changed directly.
028300*-----------------------------------------------------------------
028400 01  WS-ACCT-TABLE-AREA.
028500     05  WS-ACCT-ENTRY OCCURS 9999 TIMES
028600                       INDEXED BY WS-ACCT-IDX
028700                                  WS-FROM-IDX
028800                                  WS-TO-IDX.
028900         10  WS-ACCT-USED-SW     PIC X(01) VALUE "N".
029000             88  WS-ACCT-SLOT-USED          VALUE "Y".
029100         10  WS-ACCT-NUMBER      PIC 9(09).
029200         10  WS-ACCT-OWNER       PIC X(40).
029300         10  WS-ACCT-CURRENCY    PIC X(03).
029400         10  WS-ACCT-BALANCE     PIC S9(13)V99 COMP-3.
029500
029600*-----------------------------------------------------------------
029700* Per-currency control totals for transfers posted this run.
029800*
029900* Twenty slots is well above any count of distinct currencies
030000*    this shop has ever posted through a single branch in one
030100*    day - unlike the account table above, there is no direct
030200*    subscript available for a currency code, so this table is
030300*    searched by 500-FIND-CURRENCY-POST-TOTAL-ENTRY below.
030400*-----------------------------------------------------------------
030500 01  WS-CURRENCY-POST-TOTALS-AREA.
030600     05  WS-POST-TOTAL-COUNT     PIC 9(02) COMP VALUE 0.
030700     05  WS-POST-TOTAL-ENTRY OCCURS 20 TIMES
030800                             INDEXED BY WS-POST-IDX.
030900         10  WS-POST-CURR-CODE   PIC X(03).
031000         10  WS-POST-CURR-CNT    PIC 9(07) COMP.
031100         10  WS-POST-CURR-AMT    PIC S9(13)V99 COMP-3.
031200     05  FILLER                  PIC X(04).
031300
031400*-----------------------------------------------------------------
031500* Reject counts by reason code - the five reasons are fixed by
031600* the rejects report layout, so a small named group is used
031700* instead of a search table.
031800*-----------------------------------------------------------------
031900 01  WS-REJECT-COUNTS.
032000     05  WS-REJ-ACCT-NOT-FOUND-CNT   PIC 9(07) COMP VALUE 0.
032100     05  WS-REJ-SAME-ACCOUNT-CNT     PIC 9(07) COMP VALUE 0.
032200     05  WS-REJ-CURR-MISMATCH-CNT    PIC 9(07) COMP VALUE 0.
032300     05  WS-REJ-INSUFF-FUNDS-CNT     PIC 9(07) COMP VALUE 0.
032400     05  WS-REJ-INVALID-AMT-CNT      PIC 9(07) COMP VALUE 0.
032500     05  FILLER                      PIC X(04).
032600
032700*-----------------------------------------------------------------
032800* Trial-posting work area - BALANCE-CALC is called against these
032900* copies of the balance so a rejected leg never touches the real
033000* table entry.  See LINK-PARAMETERS below.
033100*
033200* This is the exact same group layout BALANCE-CALC declares under
033300*    LS- names in its own LINKAGE SECTION - both programs must
033400*    agree on it field for field since it is passed by reference
033500*    on the CALL, never copied through a shared copybook.
033600*-----------------------------------------------------------------
033700 01  LINK-PARAMETERS.
033800     05  LS-OPERATION-CODE       PIC X(01).
033900         88  LS-DEBIT-OP                    VALUE "D".
034000         88  LS-CREDIT-OP                   VALUE "C".
034100     05  LS-AMOUNT               PIC S9(13)V99 COMP-3.
034200     05  LS-BALANCE              PIC S9(13)V99 COMP-3.
034300     05  LS-VALID-SW             PIC X(01).
034400         88  LS-VALID                       VALUE "Y".
034500         88  LS-INVALID                     VALUE "N".
034600
034700*-----------------------------------------------------------------
034800* Transaction-id / timestamp build area for the journal record.
034900* No UUID or date intrinsic is available on this compiler - the
035000* id is built from the run date, run time, and a per-run posting
035100* sequence number, which is unique within a single run.
035200*
035300* Five dashed pieces (P1 through P5) matching the general shape
035400*    of a UUID string, even though only P4 (the posting sequence)
035500*    actually varies request to request within one run - P1
035600*    through P3 and P5 all come straight off the same run-date
035700*    and run-time fields for every transaction the run posts.
035800*-----------------------------------------------------------------
035900 01  WS-TXNID-GROUP.
036000     05  WS-TXNID-P1             PIC 9(08).
036100     05  WS-TXNID-DASH-1         PIC X(01) VALUE "-".
036200     05  WS-TXNID-P2.
036300         10  WS-TXNID-P2A        PIC 9(02).
036400         10  WS-TXNID-P2B        PIC 9(02).
036500     05  WS-TXNID-DASH-2         PIC X(01) VALUE "-".
036600     05  WS-TXNID-P3.
036700         10  WS-TXNID-P3A        PIC 9(02).
036800         10  WS-TXNID-P3B        PIC 9(02).
036900     05  WS-TXNID-DASH-3         PIC X(01) VALUE "-".
037000     05  WS-TXNID-P4             PIC 9(04).
037100     05  WS-TXNID-DASH-4         PIC X(01) VALUE "-".
037200     05  WS-TXNID-P5.
037300         10  WS-TXNID-P5A        PIC 9(08).
037400         10  WS-TXNID-P5B        PIC 9(04).
037500*-----------------------------------------------------------------
037600* Straight character dump of the id group above, same purpose as
037700*    BALANCE-CALC's own dump views - lets Ops read a bad id off an
037800*    abend dump without decoding the dashed sub-groups by hand.
037900*-----------------------------------------------------------------
038000
038100 01  WS-TXNID-DUMP-VIEW REDEFINES WS-TXNID-GROUP
038200                                 PIC X(36).
038300
038400*-----------------------------------------------------------------
038500* ISO-style created timestamp moved onto TXN-CREATED - built once
038600*    per posted transfer from the same run-date/run-time fields
038700*    the transaction id above uses, so both fields on one journal
038800*    record always agree with each other.
038900*-----------------------------------------------------------------
039000 01  WS-TXN-CREATED-GROUP.
039100     05  WS-TC-YYYY              PIC 9(04).
039200     05  FILLER                  PIC X(01) VALUE "-".
039300     05  WS-TC-MM                PIC 9(02).
039400     05  FILLER                  PIC X(01) VALUE "-".
039500     05  WS-TC-DD                PIC 9(02).
039600     05  FILLER                  PIC X(01) VALUE "T".
039700     05  WS-TC-HH                PIC 9(02).
039800     05  FILLER                  PIC X(01) VALUE ":".
039900     05  WS-TC-MIN               PIC 9(02).
040000     05  FILLER                  PIC X(01) VALUE ":".
040100     05  WS-TC-SS                PIC 9(02).
040200     05  FILLER                  PIC X(01) VALUE ".".
040300     05  WS-TC-MICRO             PIC 9(06).
040400
040500*-----------------------------------------------------------------
040600* Rejects report title / header / detail / footer print lines.
040700*
040800* Four distinct 01-level print lines rather than one record with
040900*    REDEFINES - the title, header, detail, and total lines share
041000*    no fields in common, so a shared layout would only have
041100*    bought FILLER padding without saving any MOVE statements.
041200*-----------------------------------------------------------------
041300 01  WS-REJECT-TITLE.
041400     05  FILLER                  PIC X(09) VALUE SPACES.
041500     05  FILLER                  PIC X(28)
041600                 VALUE "TRANSFER-POST REJECTS REPORT".
041700
041800*-----------------------------------------------------------------
041900* Column headings - widths here match WS-REJECT-DETAIL below
042000*    field for field so the printed columns line up.
042100*-----------------------------------------------------------------
042200 01  WS-REJECT-HEADER.
042300     05  FILLER                  PIC X(01) VALUE SPACES.
042400     05  FILLER                  PIC X(10) VALUE "FROM-ACCT".
042500     05  FILLER                  PIC X(10) VALUE "TO-ACCT".
042600     05  FILLER                  PIC X(04) VALUE "CUR".
042700     05  FILLER                  PIC X(17) VALUE "AMOUNT".
042800     05  FILLER                  PIC X(20) VALUE "REASON-CODE".
042900
043000*-----------------------------------------------------------------
043100* One rejected transfer request per WRITE - WS-RD-AMOUNT carries
043200*    a numeric-edited leading sign so a negative-amount reject
043300*    (the INVALID-AMOUNT reason) prints its actual sign rather
043400*    than an unsigned magnitude that would hide the defect.
043500*-----------------------------------------------------------------
043600 01  WS-REJECT-DETAIL.
043700     05  FILLER                  PIC X(01) VALUE SPACES.
043800     05  WS-RD-FROM-ACCT         PIC 9(09).
043900     05  FILLER                  PIC X(01) VALUE SPACES.
044000     05  WS-RD-TO-ACCT           PIC 9(09).
044100     05  FILLER                  PIC X(01) VALUE SPACES.
044200     05  WS-RD-CURRENCY          PIC X(03).
044300     05  FILLER                  PIC X(01) VALUE SPACES.
044400     05  WS-RD-AMOUNT            PIC -9(12).99.
044500     05  FILLER                  PIC X(01) VALUE SPACES.
044600     05  WS-RD-REASON-CODE       PIC X(20).
044700
044800*-----------------------------------------------------------------
044900* One line per reason code plus a grand-total line, all sharing
045000*    this one layout - see 300-PRINT-REJECT-TOTALS below for the
045100*    fixed order the five reasons print in.
045200*-----------------------------------------------------------------
045300 01  WS-REJECT-TOTAL-LINE.
045400     05  FILLER                  PIC X(02) VALUE SPACES.
045500     05  WS-RT-REASON-NAME       PIC X(20).
045600     05  WS-RT-REASON-COUNT      PIC ZZZZ9.
045700
045800******************************************************************
045900 PROCEDURE                   DIVISION.
046000*-----------------------------------------------------------------
046100* Main procedure
046200*
046300* Three ranges of paragraphs by their leading digit, same numbering
046400*    convention as BALANCE-CALC and ACCOUNT-CREATE - 100 is the one
046500*    driving paragraph, 200s are the phases of one job step, 300s
046600*    do one unit of file or table work, 400s and 500s are helpers
046700*    called from more than one 300-level paragraph.
046800*-----------------------------------------------------------------
046900* Top-level driver - open and load, work the transfer-request
047000*    file one record at a time until end of file, then rewrite
047100*    the master and print totals.  Nothing below this paragraph
047200*    is ever reached from anywhere but here or from a PERFORM
047300*    THRU range that returns control back up to it.
047400 100-TRANSFER-POST.
047500     PERFORM 200-INITIATE-TRANSFER-POST.
047600     PERFORM 200-PROCEED-TRANSFER-POST
047700                             UNTIL XFER-EOF.
047800     PERFORM 200-TERMINATE-TRANSFER-POST.
047900
048000     STOP RUN.
048100
048200******************************************************************
048300* Open the files, load the account master into the table, warn if
048400* the rerun switch is up, and read the first transfer request.
048500*
048600* This paragraph runs exactly once per job step, before the first
048700*    transfer request is looked at - every table, switch and
048800*    counter this program uses is fully built or zeroed by the
048900*    time control returns to 100-TRANSFER-POST, so nothing later
049000*    in the run ever has to guard against an uninitialized field.
049100*-----------------------------------------------------------------
049200 200-INITIATE-TRANSFER-POST.
049300     PERFORM 300-OPEN-ALL-FILES.
049400     PERFORM 300-VERIFY-FILES-OPENED.
049500     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
049600     PERFORM 300-CHECK-RERUN-FLAG.
049700     PERFORM 300-LOAD-ACCOUNT-MASTER.
049800     PERFORM 400-PRINT-REJECT-TITLE.
049900     PERFORM 400-PRINT-REJECT-HEADER.
050000     PERFORM 300-READ-TRANSFER-REQUEST-IN.
050100
050200*-----------------------------------------------------------------
050300* Look up the two accounts, validate, then reject or post.  One
050400* transfer request in, one of exactly two outcomes out - either
050500* WS-PASSED comes back true and the request is posted, or a
050600* reason code is sitting in WS-REASON-CODE and the request is
050700* written to the rejects report instead.  Nothing in between.
050800*
050900* This is the paragraph 100-TRANSFER-POST performs once for every
051000*    transfer request in the file, so anything added here runs
051100*    once per record - keep any per-run, do-it-once logic up in
051200*    200-INITIATE-TRANSFER-POST or down in 200-TERMINATE-TRANSFER-
051300*    POST instead of in here.
051400*-----------------------------------------------------------------
051500 200-PROCEED-TRANSFER-POST.
051600     PERFORM 300-LOOKUP-ACCOUNTS.
051700     PERFORM 300-VALIDATE-TRANSFER
051800             THRU 300-VALIDATE-TRANSFER-EXIT.
051900     IF WS-PASSED
052000         PERFORM 300-POST-TRANSFER
052100     ELSE
052200         PERFORM 300-WRITE-REJECT
052300     END-IF.
052400     PERFORM 300-READ-TRANSFER-REQUEST-IN.
052500
052600*-----------------------------------------------------------------
052700* Rewrite the master, print the reject totals, display the run
052800* totals, close files.
052900*
053000* Runs exactly once, after XFER-EOF has come up true and every
053100*    transfer request in the file has already been posted or
053200*    rejected - the account table by this point holds the final
053300*    balance for every account touched this run, ready to be
053400*    written out by 300-WRITE-ACCOUNT-MASTER below.
053500*-----------------------------------------------------------------
053600 200-TERMINATE-TRANSFER-POST.
053700     PERFORM 300-WRITE-ACCOUNT-MASTER.
053800     PERFORM 300-PRINT-REJECT-TOTALS.
053900     PERFORM 300-DISPLAY-RUN-TOTALS.
054000     PERFORM 300-CLOSE-ALL-FILES.
054100
054200******************************************************************
054300*-----------------------------------------------------------------
054400* Open the two input files and the three output files in one
054500*    OPEN statement, matching the order they are SELECTed above -
054600*    300-VERIFY-FILES-OPENED immediately below checks every file
054700*    status this OPEN sets before a single record is read.
054800*-----------------------------------------------------------------
054900 300-OPEN-ALL-FILES.
055000     OPEN    INPUT   TRANSFER-REQUEST-IN
055100             INPUT   ACCOUNT-MASTER-IN
055200             OUTPUT  ACCOUNT-MASTER-OUT
055300             OUTPUT  TRANSACTION-JOURNAL-OUT
055400             OUTPUT  REJECTS-REPORT-OUT.
055500
055600*-----------------------------------------------------------------
055700* 2004-08-19 CWH  Added - Ops opened a posting run against a
055800*                 dataset that had not been catalogued yet and
055900*                 the run sat reading spaces for twenty minutes
056000*                 before anyone noticed - ticket AUD-2004-119.
056100*                 A bad status on any of the five files now
056200*                 stops the run before a single record moves.
056300 300-VERIFY-FILES-OPENED.
056400     IF WS-XFER-STATUS NOT = "00"
056500         DISPLAY "ERROR: XFERTRAN OPEN FAILED, STATUS "
056600                 WS-XFER-STATUS
056700         MOVE "Y" TO WS-OPEN-ABORT-SW
056800     END-IF.
056900     IF WS-ACCTIN-STATUS NOT = "00"
057000         DISPLAY "ERROR: ACCTIN OPEN FAILED, STATUS "
057100                 WS-ACCTIN-STATUS
057200         MOVE "Y" TO WS-OPEN-ABORT-SW
057300     END-IF.
057400     IF WS-ACCTOUT-STATUS NOT = "00"
057500         DISPLAY "ERROR: ACCTOUT OPEN FAILED, STATUS "
057600                 WS-ACCTOUT-STATUS
057700         MOVE "Y" TO WS-OPEN-ABORT-SW
057800     END-IF.
057900     IF WS-JOURNAL-STATUS NOT = "00"
058000         DISPLAY "ERROR: TXNJRNL OPEN FAILED, STATUS "
058100                 WS-JOURNAL-STATUS
058200         MOVE "Y" TO WS-OPEN-ABORT-SW
058300     END-IF.
058400     IF WS-REJECT-STATUS NOT = "00"
058500         DISPLAY "ERROR: REJECTS OPEN FAILED, STATUS "
058600                 WS-REJECT-STATUS
058700         MOVE "Y" TO WS-OPEN-ABORT-SW
058800     END-IF.
058900     IF WS-OPEN-ABORT-SW = "Y"
059000         DISPLAY "TRANSFER-POST ABENDING - ONE OR MORE FILES "
059100                 "DID NOT OPEN"
059200         STOP RUN
059300     END-IF.
059400
059500*-----------------------------------------------------------------
059600* Clear every switch, the account table, both totals areas, and
059700*    the reject-count group before the run starts, then stamp the
059800*    run date and time once from the system clock - every DISPLAY
059900*    and journal record built later in the run reads from these
060000*    same two fields rather than calling ACCEPT again, so every
060100*    timestamp in one run's output is identical to the second.
060200*-----------------------------------------------------------------
060300 300-INITIALIZE-SWITCHES-AND-COUNTERS.
060400     INITIALIZE SWITCHES-AND-COUNTERS
060500                WS-ACCT-TABLE-AREA
060600                WS-CURRENCY-POST-TOTALS-AREA
060700                WS-REJECT-COUNTS.
060800     MOVE 0     TO WS-LAST-ACCT-NUMBER
060900                   WS-TRANSFERS-POSTED
061000                   WS-TRANSFERS-REJECTED
061100                   WS-POST-SEQ-NO.
061200     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.
061300     ACCEPT WS-RUN-TIME-HHMMSSCC FROM TIME.
061400
061500*-----------------------------------------------------------------
061600* Ops sometimes reran the posting step without clearing the prior
061700* journal and master output - this only warns, it does not stop
061800* the run.
061900*-----------------------------------------------------------------
062000 300-CHECK-RERUN-FLAG.
062100     IF XFER-POST-RERUN
062200         DISPLAY "WARNING - RERUN SWITCH UP - VERIFY PRIOR "
062300                 "JOURNAL AND MASTER OUTPUT WERE CLEARED"
062400     END-IF.
062500
062600*-----------------------------------------------------------------
062700* Load every account master record into the table by its own
062800* account number, tracking the highest number seen for the later
062900* rewrite loop.
063000*
063100* Runs to completion before the first transfer request is looked
063200*    at - every account this run can possibly touch is already
063300*    sitting in WS-ACCT-TABLE-AREA by the time control returns
063400*    from this paragraph back up to 200-INITIATE-TRANSFER-POST.
063500*-----------------------------------------------------------------
063600 300-LOAD-ACCOUNT-MASTER.
063700     PERFORM 400-READ-ACCOUNT-MASTER-IN.
063800     PERFORM 400-STORE-MASTER-ENTRY UNTIL ACCTIN-EOF.
063900
064000*-----------------------------------------------------------------
064100* One read ahead - this same paragraph primes the loop at
064200*    200-INITIATE-TRANSFER-POST and is performed again at the
064300*    bottom of 200-PROCEED-TRANSFER-POST, so XFER-EOF is only ever
064400*    tested at the top of the 100-TRANSFER-POST driving PERFORM,
064500*    never inline where a request is being worked.
064600*-----------------------------------------------------------------
064700 300-READ-TRANSFER-REQUEST-IN.
064800     READ TRANSFER-REQUEST-IN
064900             AT END      MOVE "Y"    TO XFER-EOF-SW.
065000
065100*-----------------------------------------------------------------
065200* Direct-subscript the from/to accounts by account number.  A
065300* number outside the table bound is treated the same as an
065400* account that was never created.
065500*
065600* WS-FROM-IDX and WS-TO-IDX are set here to 1 rather than left
065700*    undefined when the request carries an out-of-range account
065800*    number, so 300-VALIDATE-TRANSFER below can safely reference
065900*    WS-ACCT-SLOT-USED at that subscript without a range check of
066000*    its own - slot 1 exists in every run, so the reference is
066100*    always into a real table entry even on a garbage request.
066200*-----------------------------------------------------------------
066300 300-LOOKUP-ACCOUNTS.
066400     IF REQ-FROM-ACCT > 0 AND REQ-FROM-ACCT <= WS-MAX-ACCOUNTS
066500         SET WS-FROM-IDX TO REQ-FROM-ACCT
066600     ELSE
066700         SET WS-FROM-IDX TO 1
066800     END-IF.
066900     IF REQ-TO-ACCT > 0 AND REQ-TO-ACCT <= WS-MAX-ACCOUNTS
067000         SET WS-TO-IDX   TO REQ-TO-ACCT
067100     ELSE
067200         SET WS-TO-IDX   TO 1
067300     END-IF.
067400
067500******************************************************************
067600* Validation order per the branch ledger transfer rules -
067700* source exists, destination exists, accounts differ, currencies
067800* match, funds sufficient (proved by a trial debit), amount not
067900* negative (proved by a trial credit).  First failure wins.
068000*
068100* 2004-08-19 CWH  Restructured off the old nested ELSE IF chain
068200*                 onto GO TO ranges, one check per line, so a
068300*                 later reason cannot accidentally get evaluated
068400*                 once an earlier one has already failed - the
068500*                 structure audit on ticket AUD-2004-120 flagged
068600*                 the nesting as hard to trust at a glance.  Each
068700*                 branch below sets its reason and jumps straight
068800*                 to the exit; nothing after the first failing
068900*                 check is allowed to run.
069000*-----------------------------------------------------------------
069100 300-VALIDATE-TRANSFER.
069200     MOVE SPACES TO WS-REASON-CODE.
069300*
069400*    Source account missing or never created.
069500     IF REQ-FROM-ACCT = 0 OR REQ-FROM-ACCT > WS-MAX-ACCOUNTS
069600             OR NOT WS-ACCT-SLOT-USED (WS-FROM-IDX)
069700         GO TO 300-VALIDATE-ACCT-NOT-FOUND
069800     END-IF.
069900*
070000*    Destination account missing or never created - same reason
070100*    code as the source-missing case above, the report does not
070200*    distinguish which side of the pair was not found.
070300     IF REQ-TO-ACCT = 0 OR REQ-TO-ACCT > WS-MAX-ACCOUNTS
070400             OR NOT WS-ACCT-SLOT-USED (WS-TO-IDX)
070500         GO TO 300-VALIDATE-ACCT-NOT-FOUND
070600     END-IF.
070700*
070800*    A transfer to and from the same account number is never
070900*    valid, regardless of amount or balance.
071000     IF REQ-FROM-ACCT = REQ-TO-ACCT
071100         SET WS-RSN-SAME-ACCOUNT TO TRUE
071200         GO TO 300-VALIDATE-TRANSFER-EXIT
071300     END-IF.
071400*
071500*    Both accounts and the request itself must all carry the same
071600*    currency code - this shop does not convert currency inline
071700*    on a transfer, that is a separate manual process.
071800     IF WS-ACCT-CURRENCY (WS-FROM-IDX)
071900                 NOT = WS-ACCT-CURRENCY (WS-TO-IDX)
072000             OR WS-ACCT-CURRENCY (WS-FROM-IDX) NOT = REQ-CURRENCY
072100         SET WS-RSN-CURR-MISMATCH TO TRUE
072200         GO TO 300-VALIDATE-TRANSFER-EXIT
072300     END-IF.
072400*
072500*    Funds check - evaluated by attempting the debit rather than
072600*    a plain balance compare, so this and the negative-amount
072700*    check below share one code path with 300-POST-TRANSFER's
072800*    real application of the legs.
072900     PERFORM 400-TRIAL-DEBIT-SOURCE.
073000     IF LS-INVALID
073100         SET WS-RSN-INSUFF-FUNDS TO TRUE
073200         GO TO 300-VALIDATE-TRANSFER-EXIT
073300     END-IF.
073400*
073500*    Amount validity - a negative or otherwise bad amount is
073600*    caught here by the same trial-post BALANCE-CALC uses for the
073700*    credit leg, rather than a separate numeric edit test.
073800     PERFORM 400-TRIAL-CREDIT-DEST.
073900     IF LS-INVALID
074000         SET WS-RSN-INVALID-AMT TO TRUE
074100     END-IF.
074200     GO TO 300-VALIDATE-TRANSFER-EXIT.
074300*
074400*-----------------------------------------------------------------
074500* Shared landing spot for both the source-missing and the
074600* destination-missing checks above - one reason code covers
074700* either side of the pair.
074800*-----------------------------------------------------------------
074900 300-VALIDATE-ACCT-NOT-FOUND.
075000     SET WS-RSN-ACCT-NOT-FOUND TO TRUE.
075100*
075200 300-VALIDATE-TRANSFER-EXIT.
075300     EXIT.
075400
075500*-----------------------------------------------------------------
075600* Write the reject detail line and accumulate its reason total.
075700*-----------------------------------------------------------------
075800 300-WRITE-REJECT.
075900     PERFORM 400-PRINT-REJECT-DETAIL.
076000     PERFORM 400-ACCUM-REJECT-TOTALS
076100             THRU 400-ACCUM-REJECT-TOTALS-EXIT.
076200
076300*-----------------------------------------------------------------
076400* Both trial legs already passed by the time this is reached -
076500* apply both balances, build and write the journal record, and
076600* accumulate the posted totals.
076700*-----------------------------------------------------------------
076800 300-POST-TRANSFER.
076900     PERFORM 400-STORE-UPDATED-ACCOUNTS.
077000     PERFORM 400-BUILD-TRANSACTION-RECORD.
077100     PERFORM 400-WRITE-JOURNAL.
077200     PERFORM 400-ACCUM-POST-TOTALS.
077300
077400*-----------------------------------------------------------------
077500* Rewrite the master in account-number order, one record per slot
077600* that was ever used, reflecting every posted transfer.
077700*
077800* Varies from slot 1 through WS-LAST-ACCT-NUMBER rather than
077900*    across all 9999 possible slots - WS-LAST-ACCT-NUMBER was set
078000*    once, at load time, by 400-STORE-MASTER-ENTRY, and is never
078100*    raised by a posted transfer, since a transfer can only move
078200*    money between accounts that already exist on the master.
078300*-----------------------------------------------------------------
078400 300-WRITE-ACCOUNT-MASTER.
078500     PERFORM 400-WRITE-ONE-NEW-MASTER-RECORD
078600             VARYING WS-ACCT-IDX FROM 1 BY 1
078700             UNTIL WS-ACCT-IDX > WS-LAST-ACCT-NUMBER.
078800
078900*-----------------------------------------------------------------
079000* Five reason lines plus a grand total, in the same fixed order
079100*    every run - the report is meant to be diffed run over run by
079200*    the reconciliation clerks, so the five reasons never move
079300*    even when a given run posts a zero count for one of them.
079400*-----------------------------------------------------------------
079500 300-PRINT-REJECT-TOTALS.
079600     MOVE "ACCOUNT-NOT-FOUND"    TO WS-RT-REASON-NAME.
079700     MOVE WS-REJ-ACCT-NOT-FOUND-CNT
079800                                 TO WS-RT-REASON-COUNT.
079900     WRITE REJECTS-OUT FROM WS-REJECT-TOTAL-LINE
080000             AFTER ADVANCING 2 LINES.
080100     MOVE "SAME-ACCOUNT"         TO WS-RT-REASON-NAME.
080200     MOVE WS-REJ-SAME-ACCOUNT-CNT
080300                                 TO WS-RT-REASON-COUNT.
080400     WRITE REJECTS-OUT FROM WS-REJECT-TOTAL-LINE.
080500     MOVE "CURRENCY-MISMATCH"    TO WS-RT-REASON-NAME.
080600     MOVE WS-REJ-CURR-MISMATCH-CNT
080700                                 TO WS-RT-REASON-COUNT.
080800     WRITE REJECTS-OUT FROM WS-REJECT-TOTAL-LINE.
080900     MOVE "INSUFFICIENT-FUNDS"   TO WS-RT-REASON-NAME.
081000     MOVE WS-REJ-INSUFF-FUNDS-CNT
081100                                 TO WS-RT-REASON-COUNT.
081200     WRITE REJECTS-OUT FROM WS-REJECT-TOTAL-LINE.
081300     MOVE "INVALID-AMOUNT"       TO WS-RT-REASON-NAME.
081400     MOVE WS-REJ-INVALID-AMT-CNT
081500                                 TO WS-RT-REASON-COUNT.
081600     WRITE REJECTS-OUT FROM WS-REJECT-TOTAL-LINE.
081700     MOVE "GRAND TOTAL REJECTS"  TO WS-RT-REASON-NAME.
081800     MOVE WS-TRANSFERS-REJECTED  TO WS-RT-REASON-COUNT.
081900     WRITE REJECTS-OUT FROM WS-REJECT-TOTAL-LINE
082000             AFTER ADVANCING 2 LINES.
082100
082200*-----------------------------------------------------------------
082300* Console banner for the operator - posted count, one line per
082400*    currency posted this run, rejected count, and since
082500*    2004-08-19 the same reject-reason split the rejects report
082600*    prints, so a heavy reject count can be diagnosed from the
082700*    job log without waiting on the printed report.
082800*-----------------------------------------------------------------
082900 300-DISPLAY-RUN-TOTALS.
083000     DISPLAY "TRANSFER-POST RUN TOTALS FOR " WS-RUN-YEAR "-"
083100             WS-RUN-MONTH "-" WS-RUN-DAY.
083200     DISPLAY "  TRANSFERS POSTED...... " WS-TRANSFERS-POSTED.
083300     PERFORM 400-DISPLAY-ONE-CURRENCY-POST-TOTAL
083400             VARYING WS-POST-IDX FROM 1 BY 1
083500             UNTIL WS-POST-IDX > WS-POST-TOTAL-COUNT.
083600     DISPLAY "  TRANSFERS REJECTED.... " WS-TRANSFERS-REJECTED.
083700     PERFORM 400-DISPLAY-REJECT-REASON-TOTALS.
083800
083900*-----------------------------------------------------------------
084000* Close all five files in the same order they were opened - the
084100*    account master rewrite, the reject totals, and the run-total
084200*    DISPLAY must all finish before this runs, or the output
084300*    files would be closed with data still sitting in the buffer.
084400*-----------------------------------------------------------------
084500 300-CLOSE-ALL-FILES.
084600     CLOSE   TRANSFER-REQUEST-IN
084700             ACCOUNT-MASTER-IN
084800             ACCOUNT-MASTER-OUT
084900             TRANSACTION-JOURNAL-OUT
085000             REJECTS-REPORT-OUT.
085100
085200******************************************************************
085300* Same one-read-ahead shape as 300-READ-TRANSFER-REQUEST-IN above,
085400*    used only while loading the master table at 300-LOAD-ACCOUNT-
085500*    MASTER - once ACCTIN-EOF comes up the whole master is sitting
085600*    in WS-ACCT-TABLE-AREA and this file is never read again.
085700*-----------------------------------------------------------------
085800 400-READ-ACCOUNT-MASTER-IN.
085900     READ ACCOUNT-MASTER-IN
086000             AT END      MOVE "Y"    TO ACCTIN-EOF-SW.
086100
086200*-----------------------------------------------------------------
086300* One master record into one table slot, subscripted by the
086400*    account number itself rather than by an occurrence count -
086500*    see the note at WS-ACCT-TABLE-AREA above for why no SEARCH is
086600*    needed anywhere in this program to find an account entry.
086700*    Also tracks the highest account number loaded, since
086800*    300-WRITE-ACCOUNT-MASTER later has to VARY only up to that
086900*    point rather than across all 9999 possible slots.
087000*-----------------------------------------------------------------
087100 400-STORE-MASTER-ENTRY.
087200     SET  WS-ACCT-IDX                TO ACCT-NUMBER.
087300     SET  WS-ACCT-SLOT-USED (WS-ACCT-IDX) TO TRUE.
087400     MOVE ACCT-NUMBER    TO WS-ACCT-NUMBER   (WS-ACCT-IDX).
087500     MOVE ACCT-OWNER     TO WS-ACCT-OWNER    (WS-ACCT-IDX).
087600     MOVE ACCT-CURRENCY  TO WS-ACCT-CURRENCY (WS-ACCT-IDX).
087700     MOVE ACCT-BALANCE   TO WS-ACCT-BALANCE  (WS-ACCT-IDX).
087800     IF ACCT-NUMBER > WS-LAST-ACCT-NUMBER
087900         MOVE ACCT-NUMBER TO WS-LAST-ACCT-NUMBER
088000     END-IF.
088100     IF ACCT-CURRENCY NOT CURRENCY-ALPHA-CLASS
088200         DISPLAY "WARNING - NON-ALPHABETIC CURRENCY CODE "
088300                 "ON MASTER FOR ACCT " ACCT-NUMBER
088400     END-IF.
088500     PERFORM 400-READ-ACCOUNT-MASTER-IN.
088600
088700*-----------------------------------------------------------------
088800* Trial debit of the source account - candidate balance is proved
088900* without disturbing WS-ACCT-BALANCE (WS-FROM-IDX).
089000*-----------------------------------------------------------------
089100 400-TRIAL-DEBIT-SOURCE.
089200     MOVE "D"                          TO LS-OPERATION-CODE.
089300     MOVE REQ-AMOUNT                   TO LS-AMOUNT.
089400     MOVE WS-ACCT-BALANCE (WS-FROM-IDX) TO LS-BALANCE.
089500     CALL "BalanceCalc" USING LINK-PARAMETERS.
089600
089700*-----------------------------------------------------------------
089800* Trial credit of the destination account, same amount.
089900*-----------------------------------------------------------------
090000 400-TRIAL-CREDIT-DEST.
090100     MOVE "C"                          TO LS-OPERATION-CODE.
090200     MOVE REQ-AMOUNT                   TO LS-AMOUNT.
090300     MOVE WS-ACCT-BALANCE (WS-TO-IDX)   TO LS-BALANCE.
090400     CALL "BalanceCalc" USING LINK-PARAMETERS.
090500
090600*-----------------------------------------------------------------
090700* Apply both trial balances now that both legs are known good -
090800* the debit leg is recomputed here rather than kept from the
090900* earlier trial call, since LS-BALANCE was overwritten by the
091000* credit trial above.
091100*-----------------------------------------------------------------
091200 400-STORE-UPDATED-ACCOUNTS.
091300     SUBTRACT REQ-AMOUNT FROM WS-ACCT-BALANCE (WS-FROM-IDX).
091400     ADD      REQ-AMOUNT TO   WS-ACCT-BALANCE (WS-TO-IDX).
091500
091600*-----------------------------------------------------------------
091700* Build the id and timestamp from the run date/time and the
091800* per-run posting sequence, then move the full transaction record
091900* together.
092000*
092100* WS-TXNID-P4 carries WS-POST-SEQ-NO alone, so the generated id
092200*    is only guaranteed unique within a single run - this shop
092300*    never runs two posting jobs against the same journal file on
092400*    the same day, so a run-scoped id has always been sufficient.
092500*    See WS-TXNID-GROUP above for how the five dashed pieces line
092600*    up against a normal date-time-sequence id.
092700*-----------------------------------------------------------------
092800 400-BUILD-TRANSACTION-RECORD.
092900     ADD  1 TO WS-POST-SEQ-NO.
093000     MOVE WS-RUN-DATE-YYYYMMDD  TO WS-TXNID-P1.
093100     MOVE WS-RUN-HOUR           TO WS-TXNID-P2A.
093200     MOVE WS-RUN-MINUTE         TO WS-TXNID-P2B.
093300     MOVE WS-RUN-SECOND         TO WS-TXNID-P3A.
093400     MOVE WS-RUN-CENTISECOND    TO WS-TXNID-P3B.
093500     MOVE WS-POST-SEQ-NO        TO WS-TXNID-P4.
093600     MOVE WS-RUN-DATE-YYYYMMDD  TO WS-TXNID-P5A.
093700     MOVE WS-POST-SEQ-NO        TO WS-TXNID-P5B.
093800
093900     MOVE WS-RUN-YEAR           TO WS-TC-YYYY.
094000     MOVE WS-RUN-MONTH          TO WS-TC-MM.
094100     MOVE WS-RUN-DAY            TO WS-TC-DD.
094200     MOVE WS-RUN-HOUR           TO WS-TC-HH.
094300     MOVE WS-RUN-MINUTE         TO WS-TC-MIN.
094400     MOVE WS-RUN-SECOND         TO WS-TC-SS.
094500     COMPUTE WS-TC-MICRO = WS-RUN-CENTISECOND * 10000.
094600
094700     INITIALIZE TXN-RECORD.
094800     MOVE WS-TXNID-GROUP        TO TXN-ID.
094900     MOVE WS-TXN-CREATED-GROUP  TO TXN-CREATED.
095000     MOVE REQ-FROM-ACCT         TO TXN-FROM-ACCT.
095100     MOVE REQ-TO-ACCT           TO TXN-TO-ACCT.
095200     MOVE REQ-CURRENCY          TO TXN-CURRENCY.
095300     MOVE REQ-AMOUNT            TO TXN-AMOUNT.
095400
095500*-----------------------------------------------------------------
095600* One journal record per posted transfer, written in the same
095700*    order the transfer requests were read - the journal is the
095800*    audit trail for this run and is never sorted or rewritten.
095900*-----------------------------------------------------------------
096000 400-WRITE-JOURNAL.
096100     WRITE TXN-RECORD.
096200
096300*-----------------------------------------------------------------
096400* Bump the posted count and the per-currency running total for
096500*    this request's currency, adding a new table slot the first
096600*    time that currency is seen this run - see 500-FIND-CURRENCY-
096700*    POST-TOTAL-ENTRY below.
096800*-----------------------------------------------------------------
096900 400-ACCUM-POST-TOTALS.
097000     ADD  1 TO WS-TRANSFERS-POSTED.
097100     PERFORM 500-FIND-CURRENCY-POST-TOTAL-ENTRY.
097200     ADD  1               TO WS-POST-CURR-CNT (WS-POST-IDX).
097300     ADD  REQ-AMOUNT      TO WS-POST-CURR-AMT (WS-POST-IDX).
097400
097500*-----------------------------------------------------------------
097600* Title line at the very top of the rejects report - carried at
097700*    column 10 to line up under the branch letterhead the printer
097800*    stock already carries, same convention as the other reports
097900*    this shop runs off this printer.
098000*-----------------------------------------------------------------
098100 400-PRINT-REJECT-TITLE.
098200     WRITE REJECTS-OUT FROM WS-REJECT-TITLE
098300             AFTER ADVANCING 1 LINES.
098400
098500*-----------------------------------------------------------------
098600* Column headings, printed once per run directly under the title,
098700*    two lines down - never reprinted mid-report, this is not a
098800*    page-break report.
098900*-----------------------------------------------------------------
099000 400-PRINT-REJECT-HEADER.
099100     WRITE REJECTS-OUT FROM WS-REJECT-HEADER
099200             AFTER ADVANCING 2 LINES.
099300
099400*-----------------------------------------------------------------
099500* One detail line per rejected request, in the same field order
099600*    as WS-REJECT-HEADER above - from-account, to-account,
099700*    currency, amount, reason code.
099800*-----------------------------------------------------------------
099900 400-PRINT-REJECT-DETAIL.
100000     MOVE REQ-FROM-ACCT  TO WS-RD-FROM-ACCT.
100100     MOVE REQ-TO-ACCT    TO WS-RD-TO-ACCT.
100200     MOVE REQ-CURRENCY   TO WS-RD-CURRENCY.
100300     MOVE REQ-AMOUNT     TO WS-RD-AMOUNT.
100400     MOVE WS-REASON-CODE TO WS-RD-REASON-CODE.
100500     WRITE REJECTS-OUT FROM WS-REJECT-DETAIL.
100600
100700*-----------------------------------------------------------------
100800* Reason-code counters are bumped here, one ADD per reason, driven
100900* off the same 88-levels 300-VALIDATE-TRANSFER set.  WS-REASON-CODE
101000* should always match one of the five 88s by the time a rejected
101100* request reaches this paragraph - it was set by 300-VALIDATE-
101200* TRANSFER and nowhere else - but WHEN OTHER is kept as a safety
101300* net rather than trusted to fall through silently, the same
101400* belt-and-suspenders style BALANCE-CALC uses for a bad operation
101500* code.
101600 400-ACCUM-REJECT-TOTALS.
101700     ADD  1 TO WS-TRANSFERS-REJECTED.
101800     EVALUATE TRUE
101900         WHEN WS-RSN-ACCT-NOT-FOUND
102000             ADD 1 TO WS-REJ-ACCT-NOT-FOUND-CNT
102100         WHEN WS-RSN-SAME-ACCOUNT
102200             ADD 1 TO WS-REJ-SAME-ACCOUNT-CNT
102300         WHEN WS-RSN-CURR-MISMATCH
102400             ADD 1 TO WS-REJ-CURR-MISMATCH-CNT
102500         WHEN WS-RSN-INSUFF-FUNDS
102600             ADD 1 TO WS-REJ-INSUFF-FUNDS-CNT
102700         WHEN WS-RSN-INVALID-AMT
102800             ADD 1 TO WS-REJ-INVALID-AMT-CNT
102900         WHEN OTHER
103000             GO TO 900-UNKNOWN-REJECT-REASON
103100     END-EVALUATE.
103200     GO TO 400-ACCUM-REJECT-TOTALS-EXIT.
103300*
103400*-----------------------------------------------------------------
103500* A reject reached this paragraph with a reason code that does
103600* not match any of the five 88-levels above - this should never
103700* happen in practice, but the run is allowed to continue rather
103800* than abend, same reasoning as BALANCE-CALC's own OTHER branch -
103900* the grand total will still balance even if a slice is missing.
104000*-----------------------------------------------------------------
104100 900-UNKNOWN-REJECT-REASON.
104200     DISPLAY "ERROR: UNRECOGNIZED REJECT REASON - " WS-REASON-CODE.
104300*
104400 400-ACCUM-REJECT-TOTALS-EXIT.
104500     EXIT.
104600
104700*-----------------------------------------------------------------
104800* Rewrite one master slot if it was ever used - a slot that was
104900*    never a real account (no request ever referenced it and the
105000*    original master never carried it) is skipped rather than
105100*    written out as a blank record, so ACCTOUT never grows longer
105200*    than ACCTIN was on the way in.
105300*-----------------------------------------------------------------
105400 400-WRITE-ONE-NEW-MASTER-RECORD.
105500     IF WS-ACCT-SLOT-USED (WS-ACCT-IDX)
105600         INITIALIZE NEWM-RECORD
105700         MOVE WS-ACCT-NUMBER   (WS-ACCT-IDX) TO NEWM-NUMBER
105800         MOVE WS-ACCT-OWNER    (WS-ACCT-IDX) TO NEWM-OWNER
105900         MOVE WS-ACCT-CURRENCY (WS-ACCT-IDX) TO NEWM-CURRENCY
106000         MOVE WS-ACCT-BALANCE  (WS-ACCT-IDX) TO NEWM-BALANCE
106100         WRITE NEWM-RECORD
106200     END-IF.
106300
106400*-----------------------------------------------------------------
106500* One console line per currency posted this run - currency code
106600*    ahead of the amount, per the 1993-08-05 change-log entry
106700*    above matching the branch office report format of the day.
106800*-----------------------------------------------------------------
106900 400-DISPLAY-ONE-CURRENCY-POST-TOTAL.
107000     DISPLAY "  AMOUNT POSTED " WS-POST-CURR-CODE (WS-POST-IDX)
107100             " = " WS-POST-CURR-AMT (WS-POST-IDX)
107200             " ON " WS-POST-CURR-CNT (WS-POST-IDX)
107300             " TRANSFERS".
107400
107500*-----------------------------------------------------------------
107600* 2004-08-19 CWH  Added per-reason breakdown to the run-totals
107700*                 DISPLAY - audit request AUD-2004-118 wanted the
107800*                 same reason split on the console that the
107900*                 rejects report already carries at 300-PRINT-
108000*                 REJECT-TOTALS, so the operator does not have to
108100*                 pull the report just to see which reason drove
108200*                 a heavy reject count.
108300 400-DISPLAY-REJECT-REASON-TOTALS.
108400     DISPLAY "    ACCOUNT-NOT-FOUND... " WS-REJ-ACCT-NOT-FOUND-CNT.
108500     DISPLAY "    SAME-ACCOUNT........ " WS-REJ-SAME-ACCOUNT-CNT.
108600     DISPLAY "    CURRENCY-MISMATCH... " WS-REJ-CURR-MISMATCH-CNT.
108700     DISPLAY "    INSUFFICIENT-FUNDS.. " WS-REJ-INSUFF-FUNDS-CNT.
108800     DISPLAY "    INVALID-AMOUNT...... " WS-REJ-INVALID-AMT-CNT.
108900
109000******************************************************************
109100* Locate this request's currency in the posted-totals table,
109200* adding a new slot the first time a currency is posted this run.
109300*
109400* Table is unordered and only ever grows within a run - a plain
109500*    linear search from slot 1 is fast enough for the twenty-slot
109600*    limit here, this shop only ever posts a handful of distinct
109700*    currencies through any one branch in a single day.
109800*-----------------------------------------------------------------
109900 500-FIND-CURRENCY-POST-TOTAL-ENTRY.
110000     MOVE "N" TO WS-CURR-FOUND-SW.
110100     PERFORM 500-SEARCH-ONE-CURRENCY-POST-SLOT
110200             VARYING WS-POST-IDX FROM 1 BY 1
110300             UNTIL WS-POST-IDX > WS-POST-TOTAL-COUNT
110400                OR WS-CURR-FOUND.
110500     IF NOT WS-CURR-FOUND
110600         PERFORM 500-ADD-CURRENCY-POST-TOTAL-SLOT
110700     END-IF.
110800
110900*-----------------------------------------------------------------
111000* One iteration of the VARYING loop above - checked one slot at a
111100*    time so the PERFORM VARYING can stop the instant a match is
111200*    found, rather than scanning every used slot on every request.
111300*-----------------------------------------------------------------
111400 500-SEARCH-ONE-CURRENCY-POST-SLOT.
111500     IF WS-POST-CURR-CODE (WS-POST-IDX) = REQ-CURRENCY
111600         SET WS-CURR-FOUND TO TRUE
111700     END-IF.
111800
111900*-----------------------------------------------------------------
112000* No match found above the search range - claim the next unused
112100*    slot in the table and zero its counters before the caller
112200*    adds this request's own amount and count into it.
112300*-----------------------------------------------------------------
112400 500-ADD-CURRENCY-POST-TOTAL-SLOT.
112500     ADD  1 TO WS-POST-TOTAL-COUNT.
112600     SET  WS-POST-IDX TO WS-POST-TOTAL-COUNT.
112700     MOVE REQ-CURRENCY TO WS-POST-CURR-CODE (WS-POST-IDX).
112800     MOVE 0 TO WS-POST-CURR-CNT (WS-POST-IDX).
112900     MOVE 0 TO WS-POST-CURR-AMT (WS-POST-IDX).
