000100******************************************************************
000200* This program is the sub program to post a single debit or
000300*    credit leg against an account balance.
000400*
000500* CALLed by TRANSFER-POST (see XFERPOST) once for the debit leg
000600*    and once for the credit leg of every transfer request - the
000700*    caller passes a COPY of the live balance in LS-BALANCE, never
000800*    the table entry itself, so a rejected leg here can never
000900*    corrupt the account master in memory.  See the 1990-05-02
001000*    entry below for why that separation matters.
001100******************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 BALANCE-CALC.
001500 AUTHOR.                     K. M. DIETRICH.
001600 INSTALLATION.               FIRST MIDLAND TRUST CO. DATA CENTER.
001700 DATE-WRITTEN.               SEPTEMBER 15, 1986.
001800 DATE-COMPILED.
001900 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
002000******************************************************************
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300* 1986-09-15 KMD  Original write-up for the ledger conversion,
002400*                 request LEDG-014 - replaces the inline
002500*                 quantity-times-price compute that used to live
002600*                 here for the parts system.
002700* 1986-11-06 KMD  Split the debit and credit legs into separate
002800*                 paragraphs after a rounding question came up in
002900*                 testing - both legs are exact add or subtract,
003000*                 no rounding mode is ever invoked.
003100* 1990-05-02 TRV  Added the packed-decimal dump views below for
003200*                 abend formatting - Ops could not read a raw
003300*                 COMP-3 dump on the 1990-04-28 abend.
003400* 1998-11-30 RGP  Y2K remediation - no date fields in this
003500*                 program, no change required. Logged per audit
003600*                 request Y2K-0231.
003700* 1999-02-08 RGP  Y2K remediation - retested against the full
003800*                 posting run under 2000-dated control cards,
003900*                 no issues found, no date fields touched here.
004000* 2004-08-19 CWH  Restructured the debit and credit paragraphs
004100*                 onto GO TO exit ranges to match house coding
004200*                 standard for CALLed sub-programs, per the
004300*                 structure audit finding on ticket AUD-2004-120 -
004400*                 no change to the balance arithmetic itself.
004500******************************************************************
004600 ENVIRONMENT                 DIVISION.
004700*-----------------------------------------------------------------
004800 CONFIGURATION               SECTION.
004900 SOURCE-COMPUTER.            IBM-3090.
005000 OBJECT-COMPUTER.            IBM-3090.
005100 SPECIAL-NAMES.
005200     C01                     IS TOP-OF-FORM
005300     CLASS AMOUNT-SIGN-CLASS IS "+" "-".
005400
005500******************************************************************
005600 DATA                        DIVISION.
005700*-----------------------------------------------------------------
005800 WORKING-STORAGE             SECTION.
005900*-----------------------------------------------------------------
006000* Candidate balance is computed here first and only moved into
006100*    LS-BALANCE once the leg is known to pass - this is what lets
006200*    the caller trial-post a leg without disturbing anything if
006300*    it turns out to be rejected.
006400*-----------------------------------------------------------------
006500 01  WS-CANDIDATE-BALANCE        PIC S9(13)V99 COMP-3.
006600 01  WS-CANDIDATE-DUMP REDEFINES WS-CANDIDATE-BALANCE
006700                                 PIC X(08).
006800
006900*-----------------------------------------------------------------
007000* Overdraft dump view - added 1990-05-02 so Ops could read the
007100*    sign of a rejected candidate straight off the console instead
007200*    of asking the programmer on call to decode a COMP-3 dump.
007300*-----------------------------------------------------------------
007400 01  WS-OVERDRAFT-CHECK          PIC S9(13)V99.
007500 01  WS-OVERDRAFT-SIGN REDEFINES WS-OVERDRAFT-CHECK.
007600     05  FILLER                  PIC X(14).
007700     05  WS-OVERDRAFT-SIGN-BYTE  PIC X(01).
007800
007900*-----------------------------------------------------------------
008000 LINKAGE                     SECTION.
008100*-----------------------------------------------------------------
008200* LS-OPERATION-CODE tells this run whether the caller wants a
008300*    debit ("D", i.e. Account.withdraw) or a credit ("C", i.e.
008400*    Account.deposit).  LS-VALID-SW comes back "Y" only when the
008500*    leg was actually applied to LS-BALANCE.
008600*-----------------------------------------------------------------
008700 01  LINK-PARAMETERS.
008800     05  LS-OPERATION-CODE       PIC X(01).
008900         88  LS-DEBIT-OP                    VALUE "D".
009000         88  LS-CREDIT-OP                   VALUE "C".
009100     05  LS-AMOUNT               PIC S9(13)V99 COMP-3.
009200     05  LS-BALANCE              PIC S9(13)V99 COMP-3.
009300     05  LS-VALID-SW             PIC X(01).
009400         88  LS-VALID                       VALUE "Y".
009500         88  LS-INVALID                     VALUE "N".
009600
009700 01  LINK-PARAMETERS-DUMP-VIEW REDEFINES LINK-PARAMETERS.
009800     05  FILLER                  PIC X(01).
009900     05  LS-AMOUNT-DUMP          PIC X(08).
010000     05  LS-BALANCE-DUMP         PIC X(08).
010100     05  FILLER                  PIC X(01).
010200
010300******************************************************************
010400 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
010500*-----------------------------------------------------------------
010600* Main procedure - Account.withdraw / Account.deposit.
010700* Debit leg (withdraw): candidate = balance - amount, reject if
010800*    candidate would go negative.
010900* Credit leg (deposit): reject if the amount itself is negative,
011000*    otherwise balance = balance + amount.
011100* Either way LS-BALANCE is left unchanged when LS-VALID-SW comes
011200*    back "N" - the caller must not apply a rejected leg.
011300* An operation code that is neither "D" nor "C" should never reach
011400*    this program - XFERPOST only ever sends the two - but the
011500*    branch is kept as a safety net and falls through to the same
011600*    GO TO range the two real legs use, rather than an inline
011700*    EVALUATE branch, so it reads the same as any other paragraph
011800*    range in this shop's sub-programs.
011900*-----------------------------------------------------------------
012000 100-BALANCE-CALC.
012100     EVALUATE TRUE
012200         WHEN LS-DEBIT-OP
012300             PERFORM 200-POST-DEBIT-LEG
012400                     THRU 200-POST-DEBIT-LEG-EXIT
012500         WHEN LS-CREDIT-OP
012600             PERFORM 200-POST-CREDIT-LEG
012700                     THRU 200-POST-CREDIT-LEG-EXIT
012800         WHEN OTHER
012900             GO TO 900-INVALID-OPERATION-CODE
013000     END-EVALUATE.
013100     GO TO 100-BALANCE-CALC-EXIT.
013200
013300*-----------------------------------------------------------------
013400* An operation code the caller had no business sending - leave the
013500*    balance untouched and hand back LS-INVALID same as any other
013600*    rejected leg, rather than abending a live posting run over a
013700*    bad LINKAGE value.
013800*-----------------------------------------------------------------
013900 900-INVALID-OPERATION-CODE.
014000     SET  LS-INVALID TO TRUE.
014100
014200 100-BALANCE-CALC-EXIT.
014300     EXIT    PROGRAM.
014400
014500*-----------------------------------------------------------------
014600* Debit leg - candidate = balance - amount.  A candidate that
014700*    would go negative is an overdraft and is rejected outright;
014800*    this shop does not allow negative balances under any
014900*    circumstance, so there is no overdraft-limit table to
015000*    consult here.
015100*-----------------------------------------------------------------
015200 200-POST-DEBIT-LEG.
015300     COMPUTE WS-CANDIDATE-BALANCE = LS-BALANCE - LS-AMOUNT.
015400     IF WS-CANDIDATE-BALANCE < 0
015500         MOVE WS-CANDIDATE-BALANCE TO WS-OVERDRAFT-CHECK
015600         DISPLAY "OVERDRAFT REJECTED - SIGN BYTE "
015700                 WS-OVERDRAFT-SIGN-BYTE
015800         GO TO 200-DEBIT-LEG-REJECTED
015900     END-IF.
016000     MOVE WS-CANDIDATE-BALANCE TO LS-BALANCE.
016100     SET  LS-VALID   TO TRUE.
016200     GO TO 200-POST-DEBIT-LEG-EXIT.
016300
016400*-----------------------------------------------------------------
016500* Candidate went negative - LS-BALANCE is left exactly as the
016600*    caller passed it in, so a rejected debit trial never needs to
016700*    be "undone."
016800*-----------------------------------------------------------------
016900 200-DEBIT-LEG-REJECTED.
017000     SET  LS-INVALID TO TRUE.
017100
017200 200-POST-DEBIT-LEG-EXIT.
017300     EXIT.
017400
017500*-----------------------------------------------------------------
017600* Credit leg - balance = balance + amount.  The only way a credit
017700*    is rejected is a negative amount on the request itself; once
017800*    that is ruled out the add cannot fail, there is no ceiling on
017900*    an account balance in this system.
018000*-----------------------------------------------------------------
018100 200-POST-CREDIT-LEG.
018200     IF LS-AMOUNT < 0
018300         GO TO 200-CREDIT-LEG-REJECTED
018400     END-IF.
018500     COMPUTE WS-CANDIDATE-BALANCE = LS-BALANCE + LS-AMOUNT.
018600     MOVE WS-CANDIDATE-BALANCE TO LS-BALANCE.
018700     SET  LS-VALID   TO TRUE.
018800     GO TO 200-POST-CREDIT-LEG-EXIT.
018900
019000*-----------------------------------------------------------------
019100* Negative-amount credit request - rejected without ever touching
019200*    WS-CANDIDATE-BALANCE or LS-BALANCE.
019300*-----------------------------------------------------------------
019400 200-CREDIT-LEG-REJECTED.
019500     SET  LS-INVALID TO TRUE.
019600
019700 200-POST-CREDIT-LEG-EXIT.
019800     EXIT.
